000100******************************************************************
000200* SYSTEM          - VIPI-CSV WILDLIFE DETECTION BATCH   MAINFRAME*
000300******************************************************************
000400* WORK TABLE (NOT TIED TO ONE FILE)    LRECL =  N/A (IN MEMORY)  *
000500******************************************************************
000600* COPY NAME       - CBWK1302 - CAMERA X YEAR X MONTH X SPECIES   *
000700*                              COUNT MATRIX, GPFPB021 ONLY.      *
000800******************************************************************
000900* WRD-LISTA-CAMERAS  - PIC 9(009) OCCURS 050 - DISTINCT CAMERAS  *
001000*                       SEEN IN DETECT, ASCENDING (ROW BREAK 1)  *
001100* WRD-LISTA-ANOS     - PIC 9(004) OCCURS 010 - DISTINCT YEARS    *
001200*                       SEEN IN DETECT, ASCENDING (ROW BREAK 2)  *
001300* WRD-LISTA-ESPECIES - PIC X(040) OCCURS 025 - DISTINCT SPECIES  *
001400*                       SEEN IN DETECT, ASCENDING (COLUMN ORDER) *
001500* WRD-CELULA(cam,ano,mes,esp) - PIC S9(005) COMP - DETECTION     *
001600*                       COUNT FOR THAT CAMERA/YEAR/MONTH/SPECIES;*
001700*                       -1 MEANS N/A (CAMERA NOT ACTIVE THAT     *
001800*                       YEAR-MONTH); MONTH 1-12 IS ROW BREAK 3.  *
001900******************************************************************
002000* WS-MAX-CAMERAS/ANOS/ESPECIES ALSO BOUND THIS TABLE - KEEP IN   *
002100* STEP WITH COBI1301/COBI1302 IF THE SITE'S VOLUME GROWS.        *
002200******************************************************************
002300*    HIST.: 2019-06-14 JRR CR-VIPI-0008  ORIGINAL COPY BOOK       *
002400*    HIST.: 2024-03-01 LMF CR-VIPI-0063  CAMERA DIMENSION RAISED  *
002500*           FROM 030 TO 050 - WAS OUT OF STEP WITH COBI1302'S     *
002600*           WRD-CAM-ENTRY (050); A SITE WITH MORE THAN 030        *
002700*           CAMERAS WOULD HAVE OVERRUN THIS TABLE UNDETECTED.     *
002800******************************************************************
002900*
003000 01      WRD-MATRIZ.
003100   03    WRD-QTD-CAMERAS     PIC     S9(004) COMP.
003200   03    WRD-QTD-ANOS        PIC     S9(004) COMP.
003300   03    WRD-QTD-ESPECIES    PIC     S9(004) COMP.
003400   03    WRD-LISTA-CAMERAS   OCCURS  050  TIMES
003500                              INDEXED BY    IX-CM
003600                              PIC     9(009).
003700   03    WRD-LISTA-ANOS      OCCURS  010  TIMES
003800                              INDEXED BY    IX-AN
003900                              PIC     9(004).
004000   03    WRD-LISTA-ESPECIES  OCCURS  025  TIMES
004100                              INDEXED BY    IX-SP
004200                              PIC     X(040).
004300   03    WRD-CELULA          OCCURS  050  TIMES
004400                              INDEXED BY    IX-MC.
004500     05  WRD-CEL-ANO         OCCURS  010  TIMES
004600                              INDEXED BY    IX-MA.
004700       07 WRD-CEL-MES        OCCURS  012  TIMES
004800                              INDEXED BY    IX-MM.
004900         09 WRD-CEL-CONTADOR OCCURS  025  TIMES
005000                              INDEXED BY    IX-ME
005100                              PIC     S9(005) COMP.
005200*
005300******************************************************************
005400* END OF COPY BOOK                     WORK TABLE - CBWK1302     *
005500******************************************************************
