000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPFPB019.
000600 AUTHOR.                     JANE R. RUSSO
000700 INSTALLATION.               DNR-IS DATA CENTER - BLDG 4.
000800 DATE-WRITTEN.               06/11/2019.
000900 DATE-COMPILED.
001000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001100*
001200*****************************************************************
001300* SISTEMA......: VIPI-CSV - WILDLIFE CAMERA DETECTION BATCH    *
001400*****************************************************************
001500* ANALISTA.....: JANE R. RUSSO                                  *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: JANE R. RUSSO                                  *
001800* DATA.........: 06/11/2019                                     *
001900*****************************************************************
002000* OBJETIVO.....: GIVEN A TABLE OF RAW CAMERA DETECTIONS,        *
002100*                COLLAPSE DETECTIONS OF THE SAME CAMERA AND     *
002200*                SPECIES THAT FALL WITHIN THE CALLER-SUPPLIED   *
002300*                INTERVAL INTO A SINGLE "FIRST SIGHTING".       *
002400*                CALLED BY GPFPB020 (DEDUP-MODE DRIVER) AND BY  *
002500*                GPFPB021 (MATRIX-MODE DRIVER) - THIS IS THE    *
002600*                ENGINE THE TWO DRIVER PROGRAMS HAVE IN COMMON. *
002700*****************************************************************
002800*
002900*****************************************************************
003000*  C H A N G E   L O G                                          *
003100*****************************************************************
003200* 2019-06-11  JRR  CR-VIPI-0004  ORIGINAL PROGRAM - SORTS THE    *CR0004  
003300*                  CALLER'S DETECTION TABLE BY CAMERA/SPECIES/  *
003400*                  TIMESTAMP AND APPLIES THE INTERVAL RULE.     *
003500* 2019-06-18  JRR  CR-VIPI-0009  ADDED LEAP-YEAR ADJUSTMENT TO   *CR0009  
003600*                  THE ABSOLUTE-MINUTE CONVERSION - 2019 WAS    *
003700*                  NOT A LEAP YEAR BUT THE SITE'S TEST FILE      *
003800*                  CROSSED FEB/MAR OF A LEAP YEAR AND THE DIFF  *
003900*                  CAME OUT ONE DAY SHORT.                       *
004000* 2019-09-02  JRR  CR-VIPI-0014  BUBBLE SORT WAS COMPARING THE   *CR0014  
004100*                  SPECIES NAME BEFORE THE CAMERA NUMBER - FIX. *
004200* 2021-02-15  LMF  CR-VIPI-0031  NO LOGIC CHANGE - RENUMBERED    *CR0031  
004300*                  PARAGRAPHS TO FREE UP THE 14XX RANGE FOR A   *
004400*                  FUTURE WEEKLY-BUCKET OPTION THAT WAS NEVER   *
004500*                  BUILT.                                       *
004600* 1998-12-07  WTS  CR-DNRIS-0450 Y2K REVIEW - THIS COPY CARRIES  *CR0450  
004700*                  4-DIGIT YEARS THROUGHOUT ALREADY; NO CHANGE. *
004800* 2023-04-19  LMF  CR-VIPI-0058  WS-MAX-DET-ROWS RAISED FROM     *CR0058
004900*                  1500 TO 3000 IN COBI1301 - ONE SITE'S FEEDER  *
005000*                  CAMERA WAS OVERFLOWING THE TABLE.             *
005100* 2024-11-08  LMF  CR-VIPI-0065  REPLACED THE HAND-ROLLED BUBBLE *CR0065
005200*                  SORT IN 1100-00-ORDENA-TABELA WITH THE SORT   *
005300*                  VERB (INPUT/OUTPUT PROCEDURE) - SHOP STANDARD *
005400*                  IS TO LET SORT DO THE ORDERING INSTEAD OF A   *
005500*                  HAND-WRITTEN LOOP.  COLLATING KEY AND THE     *
005600*                  INTERVAL-COLLAPSE RULE THAT FOLLOWS UNCHANGED.*
005700*****************************************************************
005800*
005900*****************************************************************
006000 ENVIRONMENT                 DIVISION.
006100*****************************************************************
006200 CONFIGURATION               SECTION.
006300*****************************************************************
006400 SPECIAL-NAMES.
006500     CLASS    CLASSE-DIGITO  IS '0' THRU '9'.
006600*****************************************************************
006700*   NO FD/SELECT FOR AN ACTUAL DATA FILE - THIS PROGRAM IS A      *
006800*   CALLED SUBPROGRAM AND READS/WRITES NO FILE OF ITS OWN.  THE   *
006900*   ONLY SELECT BELOW IS THE SORT WORK FILE USED TO PUT THE       *
007000*   CALLER'S TABLE IN CAMERA/SPECIES/TIMESTAMP ORDER.             *
007100*****************************************************************
007200*
007300*****************************************************************
007400 INPUT-OUTPUT                SECTION.
007500*****************************************************************
007600 FILE-CONTROL.
007700*
007800     SELECT   WS-SORT-DET    ASSIGN TO       UT-S-SRTDET.
007900*
008000*****************************************************************
008100 DATA                        DIVISION.
008200*****************************************************************
008300 FILE                        SECTION.
008400*****************************************************************
008500*
008600 SD       WS-SORT-DET.
008700 01       SD-DET-REGISTRO.
008800   03     SD-CAMERA-NUMBER    PIC     9(009).
008900   03     SD-TIMESTAMP.
009000     05   SD-YEAR             PIC     9(004).
009100     05   SD-MONTH            PIC     9(002).
009200     05   SD-DAY              PIC     9(002).
009300     05   SD-HOUR             PIC     9(002).
009400     05   SD-MINUTE           PIC     9(002).
009500   03     SD-TIMESTAMP-NUM    REDEFINES      SD-TIMESTAMP
009600                              PIC     9(012).
009700   03     SD-SPECIES-NAME     PIC     X(040).
009800   03     SD-SPECIES-UPPER    PIC     X(040).
009900   03     SD-RESULT-SPECIES   PIC     X(040).
010000   03     SD-ORIG-SEQ         PIC     9(007) COMP.
010100   03     FILLER              PIC     X(005).
010200*
010300*****************************************************************
010400 WORKING-STORAGE             SECTION.
010500*****************************************************************
010600*
010700 77      WS-IDX-I             PIC S9(007) COMP.
010800*
010900 77      WS-FIM-SORT-DET      PIC     X(001) VALUE SPACE.
011000     88  WS-HOUVE-FIM-SORT-DET         VALUE 'S'.
011100     88  WS-AINDA-NAO-FIM-SORT-DET     VALUE 'N'.
011200*
011300 77      WS-CAM-ANT           PIC     9(009) VALUE ZEROS.
011400 77      WS-ESP-ANT           PIC     X(040) VALUE SPACES.
011500 77      WS-FLAG-CONTADO      PIC     X(001) VALUE 'N'.
011600     88  WS-JA-HOUVE-CONTAGEM          VALUE 'S'.
011700     88  WS-AINDA-NAO-CONTOU           VALUE 'N'.
011800*
011900 77      WS-MINUTOS-ULT-CONT  PIC S9(009) COMP VALUE ZEROS.
012000 77      WS-MINUTOS-ATUAL     PIC S9(009) COMP.
012100 77      WS-DIFERENCA-MIN     PIC S9(009) COMP.
012200 77      WS-DIFERENCA-MIN-ED  PIC S9(009) VALUE ZEROS.
012300*
012400*****************************************************************
012500*        TABELA DE DIAS ACUMULADOS POR MES (ANO NAO BISSEXTO)   *
012600*****************************************************************
012700*
012800 01      TAB-DIAS-MES-LIST.
012900   03    FILLER              PIC     9(003) VALUE 000.
013000   03    FILLER              PIC     9(003) VALUE 031.
013100   03    FILLER              PIC     9(003) VALUE 059.
013200   03    FILLER              PIC     9(003) VALUE 090.
013300   03    FILLER              PIC     9(003) VALUE 120.
013400   03    FILLER              PIC     9(003) VALUE 151.
013500   03    FILLER              PIC     9(003) VALUE 181.
013600   03    FILLER              PIC     9(003) VALUE 212.
013700   03    FILLER              PIC     9(003) VALUE 243.
013800   03    FILLER              PIC     9(003) VALUE 273.
013900   03    FILLER              PIC     9(003) VALUE 304.
014000   03    FILLER              PIC     9(003) VALUE 334.
014100*
014200 01      FILLER              REDEFINES      TAB-DIAS-MES-LIST.
014300   03    TAB-DIAS-MES        OCCURS  12  TIMES
014400                              PIC     9(003).
014500*
014600*****************************************************************
014700*        AREA DE CALCULO DE MINUTOS ABSOLUTOS (UM TIMESTAMP)    *
014800*****************************************************************
014900*
015000 01      WS-CALC-ENTRADA.
015100   03    WS-CALC-ANO         PIC     9(004).
015200   03    WS-CALC-MES         PIC     9(002).
015300   03    WS-CALC-DIA         PIC     9(002).
015400   03    WS-CALC-HORA        PIC     9(002).
015500   03    WS-CALC-MINUTO      PIC     9(002).
015600*
015700 01      WS-CALC-ENTRADA-NUM REDEFINES  WS-CALC-ENTRADA
015800                              PIC     9(012).
015900*
016000 77      WS-CALC-ANO-BASE    PIC S9(007) COMP.
016100 77      WS-CALC-BISSEXTOS   PIC S9(007) COMP.
016200 77      WS-CALC-DIV-AUX     PIC S9(007) COMP.
016300 77      WS-CALC-REM-4       PIC S9(007) COMP.
016400 77      WS-CALC-REM-100     PIC S9(007) COMP.
016500 77      WS-CALC-REM-400     PIC S9(007) COMP.
016600 77      WS-CALC-DIAS-TOTAL  PIC S9(009) COMP.
016700 77      WS-CALC-RESULTADO   PIC S9(009) COMP.
016800*
016900 77      WS-ANO-E-BISSEXTO   PIC     X(001) VALUE 'N'.
017000     88  WS-ANO-BISSEXTO               VALUE 'S'.
017100     88  WS-ANO-NAO-BISSEXTO           VALUE 'N'.
017200*
017300*****************************************************************
017400*****************************************************************
017500 LINKAGE                     SECTION.
017600*****************************************************************
017700*
017800     COPY    RUCWS010.
017900*
018000     COPY    COBI1301.
018100*
018200*****************************************************************
018300 PROCEDURE   DIVISION         USING WRD-GRUPO010
018400                                     WRD-TABELA-DETECCAO.
018500*****************************************************************
018600*
018700     PERFORM 0100-00-PROCED-INICIAIS.
018800
018900     IF      WRD-COD-RETORNO     EQUAL   ZEROS
019000             PERFORM         1100-00-ORDENA-TABELA
019100             PERFORM         1200-00-COLAPSA-INTERVALO
019200     END-IF.
019300
019400     GOBACK.
019500*
019600*****************************************************************
019700 0100-00-PROCED-INICIAIS     SECTION.
019800*****************************************************************
019900*
020000     MOVE    ZEROS           TO      WRD-COD-RETORNO.
020100
020200*    A TABELA JA VEM PREENCHIDA PELO CHAMADOR (DRIVER JA LEU E
020300*    VALIDOU O ARQUIVO) - AQUI SO CONFERIMOS OS LIMITES.
020400     IF      WRD-QTD-REGS    NOT GREATER ZEROS
020500             MOVE    92      TO      WRD-COD-RETORNO
020600     END-IF.
020700
020800     IF      WRD-QTD-REGS    GREATER  3000
020900             MOVE    93      TO      WRD-COD-RETORNO
021000     END-IF.
021100*
021200 0100-99-EXIT.
021300     EXIT.
021400*
021500*****************************************************************
021600 1100-00-ORDENA-TABELA       SECTION.
021700*****************************************************************
021800*
021900*    USA O VERBO SORT DO COBOL PARA COLOCAR A TABELA DO CHAMADOR
022000*    EM ORDEM DE CAMERA NUMBER + SPECIES UPPER-CASE + TIMESTAMP
022100*    (NESSA ORDEM) - VIDE REGRA DE NEGOCIO "INTERVAL-COLLAPSE".
022200*
022300     SORT    WS-SORT-DET
022400             ASCENDING KEY   SD-CAMERA-NUMBER
022500                             SD-SPECIES-UPPER
022600                             SD-TIMESTAMP
022700             INPUT PROCEDURE  IS 1110-00-CARREGA-SORT
022800             OUTPUT PROCEDURE IS 1120-00-DESCARREGA-SORT.
022900*
023000 1100-99-EXIT.
023100     EXIT.
023200*
023300*****************************************************************
023400 1110-00-CARREGA-SORT        SECTION.
023500*****************************************************************
023600*
023700*    RELEASE DA TABELA RECEBIDA DO CHAMADOR PARA O SORT, LINHA A
023800*    LINHA, NA ORDEM EM QUE CHEGOU.
023900*
024000     PERFORM 1115-00-LACO-CARREGA-SORT THRU 1115-99-EXIT
024100       VARYING WS-IDX-I FROM 1 BY 1
024200         UNTIL WS-IDX-I GREATER WRD-QTD-REGS.
024300*
024400 1110-99-EXIT.
024500     EXIT.
024600*
024700*****************************************************************
024800 1115-00-LACO-CARREGA-SORT   SECTION.
024900*****************************************************************
025000*
025100     MOVE    DET-CAMERA-NUMBER  (WS-IDX-I) TO SD-CAMERA-NUMBER.
025200     MOVE    DET-TIMESTAMP      (WS-IDX-I) TO SD-TIMESTAMP.
025300     MOVE    DET-SPECIES-NAME   (WS-IDX-I) TO SD-SPECIES-NAME.
025400     MOVE    DET-SPECIES-UPPER  (WS-IDX-I) TO SD-SPECIES-UPPER.
025500     MOVE    DET-RESULT-SPECIES (WS-IDX-I) TO SD-RESULT-SPECIES.
025600     MOVE    DET-ORIG-SEQ       (WS-IDX-I) TO SD-ORIG-SEQ.
025700
025800     RELEASE SD-DET-REGISTRO.
025900*
026000 1115-99-EXIT.
026100     EXIT.
026200*
026300*****************************************************************
026400 1120-00-DESCARREGA-SORT     SECTION.
026500*****************************************************************
026600*
026700*    RETURN DO SORT, LINHA A LINHA, DE VOLTA PARA A TABELA DO
026800*    CHAMADOR - AGORA NA ORDEM CAMERA/SPECIES/TIMESTAMP.
026900*
027000     MOVE    ZEROS           TO      WS-IDX-I.
027100     SET     WS-AINDA-NAO-FIM-SORT-DET      TO      TRUE.
027200
027300     PERFORM 1125-00-LACO-DESCARREGA-SORT THRU 1125-99-EXIT
027400       UNTIL WS-HOUVE-FIM-SORT-DET.
027500*
027600 1120-99-EXIT.
027700     EXIT.
027800*
027900*****************************************************************
028000 1125-00-LACO-DESCARREGA-SORT SECTION.
028100*****************************************************************
028200*
028300     RETURN  WS-SORT-DET
028400       AT END
028500             SET     WS-HOUVE-FIM-SORT-DET  TO      TRUE
028600       NOT AT END
028700             ADD     1       TO      WS-IDX-I
028800             MOVE    SD-CAMERA-NUMBER
028900                     TO      DET-CAMERA-NUMBER  (WS-IDX-I)
029000             MOVE    SD-TIMESTAMP
029100                     TO      DET-TIMESTAMP      (WS-IDX-I)
029200             MOVE    SD-SPECIES-NAME
029300                     TO      DET-SPECIES-NAME   (WS-IDX-I)
029400             MOVE    SD-SPECIES-UPPER
029500                     TO      DET-SPECIES-UPPER  (WS-IDX-I)
029600             MOVE    SD-RESULT-SPECIES
029700                     TO      DET-RESULT-SPECIES (WS-IDX-I)
029800             MOVE    SD-ORIG-SEQ
029900                     TO      DET-ORIG-SEQ        (WS-IDX-I)
030000     END-RETURN.
030100*
030200 1125-99-EXIT.
030300     EXIT.
030400*
030500*****************************************************************
030600 1200-00-COLAPSA-INTERVALO    SECTION.
030700*****************************************************************
030800*
030900     MOVE    ZEROS           TO      WS-CAM-ANT.
031000     MOVE    SPACES          TO      WS-ESP-ANT.
031100     SET     WS-AINDA-NAO-CONTOU     TO      TRUE.
031200     MOVE    ZEROS           TO      WS-MINUTOS-ULT-CONT.
031300
031400     PERFORM 1210-00-LACO-COLAPSA THRU 1210-99-EXIT
031500       VARYING WS-IDX-I FROM 1 BY 1
031600         UNTIL WS-IDX-I GREATER WRD-QTD-REGS.
031700*
031800 1200-99-EXIT.
031900     EXIT.
032000*
032100*****************************************************************
032200 1210-00-LACO-COLAPSA         SECTION.
032300*****************************************************************
032400*
032500     MOVE    SPACES          TO      DET-RESULT-SPECIES (WS-IDX-I).
032600
032700*    NOVO BALDE (CAMERA/ESPECIE DIFERENTE DO ANTERIOR) SEMPRE
032800*    COMECA COM UMA PRIMEIRA DETECCAO.
032900     IF      DET-CAMERA-NUMBER (WS-IDX-I) NOT EQUAL WS-CAM-ANT
033000         OR  DET-SPECIES-UPPER (WS-IDX-I) NOT EQUAL WS-ESP-ANT
033100             SET     WS-AINDA-NAO-CONTOU     TO      TRUE
033200             MOVE    DET-CAMERA-NUMBER (WS-IDX-I) TO WS-CAM-ANT
033300             MOVE    DET-SPECIES-UPPER (WS-IDX-I) TO WS-ESP-ANT
033400     END-IF.
033500
033600     PERFORM 1300-00-CALCULA-MINUTOS-ABS.
033700     MOVE    WS-CALC-RESULTADO      TO      WS-MINUTOS-ATUAL.
033800
033900     IF      WS-AINDA-NAO-CONTOU
034000             PERFORM         1220-00-MARCA-PRIMEIRA-DETECCAO
034100     ELSE
034200             COMPUTE WS-DIFERENCA-MIN =
034300                     WS-MINUTOS-ATUAL - WS-MINUTOS-ULT-CONT
034400             IF      WS-DIFERENCA-MIN GREATER EQUAL
034500                     WRD-INTERVALO-MIN
034600                     PERFORM 1220-00-MARCA-PRIMEIRA-DETECCAO
034700             END-IF
034800     END-IF.
034900*
035000 1210-99-EXIT.
035100     EXIT.
035200*
035300*****************************************************************
035400 1220-00-MARCA-PRIMEIRA-DETECCAO  SECTION.
035500*****************************************************************
035600*
035700     MOVE    DET-SPECIES-NAME (WS-IDX-I)
035800                             TO      DET-RESULT-SPECIES (WS-IDX-I).
035900     MOVE    WS-MINUTOS-ATUAL        TO      WS-MINUTOS-ULT-CONT.
036000     SET     WS-JA-HOUVE-CONTAGEM    TO      TRUE.
036100*
036200 1220-99-EXIT.
036300     EXIT.
036400*
036500*****************************************************************
036600 1300-00-CALCULA-MINUTOS-ABS  SECTION.
036700*****************************************************************
036800*
036900*    CONVERTE O TIMESTAMP DA LINHA WS-IDX-I EM UM NUMERO ABSOLUTO
037000*    DE MINUTOS (BASE = 01/01/1900) PARA PERMITIR A SUBTRACAO DE
037100*    DOIS INSTANTES QUE PODEM ESTAR EM MESES/ANOS DIFERENTES.
037200*    NAO USA FUNCTION INTRINSECA - CALCULO MANUAL, CONFORME O
037300*    PADRAO DA CASA.
037400*
037500     MOVE    DET-YEAR   (WS-IDX-I)      TO      WS-CALC-ANO.
037600     MOVE    DET-MONTH  (WS-IDX-I)      TO      WS-CALC-MES.
037700     MOVE    DET-DAY    (WS-IDX-I)      TO      WS-CALC-DIA.
037800     MOVE    DET-HOUR   (WS-IDX-I)      TO      WS-CALC-HORA.
037900     MOVE    DET-MINUTE (WS-IDX-I)      TO      WS-CALC-MINUTO.
038000
038100     COMPUTE WS-CALC-ANO-BASE = WS-CALC-ANO - 1900.
038200
038300     COMPUTE WS-CALC-BISSEXTOS =
038400             (WS-CALC-ANO-BASE / 4)
038500           - (WS-CALC-ANO-BASE / 100)
038600           + (WS-CALC-ANO-BASE / 400).
038700
038800     PERFORM 1310-00-TESTA-ANO-BISSEXTO.
038900
039000     COMPUTE WS-CALC-DIAS-TOTAL =
039100             (WS-CALC-ANO-BASE * 365)
039200           + WS-CALC-BISSEXTOS
039300           + TAB-DIAS-MES (WS-CALC-MES)
039400           + (WS-CALC-DIA - 1).
039500
039600     IF      WS-ANO-BISSEXTO AND WS-CALC-MES GREATER 2
039700             ADD     1       TO      WS-CALC-DIAS-TOTAL
039800     END-IF.
039900
040000     COMPUTE WS-CALC-RESULTADO =
040100             (WS-CALC-DIAS-TOTAL * 1440)
040200           + (WS-CALC-HORA * 60)
040300           + WS-CALC-MINUTO.
040400*
040500 1300-99-EXIT.
040600     EXIT.
040700*
040800*****************************************************************
040900 1310-00-TESTA-ANO-BISSEXTO   SECTION.
041000*****************************************************************
041100*
041200     DIVIDE  WS-CALC-ANO     BY  4   GIVING   WS-CALC-DIV-AUX
041300             REMAINDER               WS-CALC-REM-4.
041400
041500     DIVIDE  WS-CALC-ANO     BY  100 GIVING   WS-CALC-DIV-AUX
041600             REMAINDER               WS-CALC-REM-100.
041700
041800     DIVIDE  WS-CALC-ANO     BY  400 GIVING   WS-CALC-DIV-AUX
041900             REMAINDER               WS-CALC-REM-400.
042000
042100     IF      (WS-CALC-REM-4   EQUAL ZEROS AND
042200               WS-CALC-REM-100 NOT EQUAL ZEROS)
042300         OR   WS-CALC-REM-400 EQUAL ZEROS
042400             SET     WS-ANO-BISSEXTO         TO      TRUE
042500     ELSE
042600             SET     WS-ANO-NAO-BISSEXTO     TO      TRUE
042700     END-IF.
042800*
042900 1310-99-EXIT.
043000     EXIT.
043100*
043200*****************************************************************
043300*                   FIM DO PROGRAMA - GPFPB019                  *
043400*****************************************************************
