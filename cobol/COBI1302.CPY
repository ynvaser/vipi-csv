000100******************************************************************
000200* SYSTEM          - VIPI-CSV WILDLIFE DETECTION BATCH   MAINFRAME*
000300******************************************************************
000400* WORK TABLE FOR INPUT FILE  - CAMINFO       LRECL =  VARIABLE   *
000500******************************************************************
000600* COPY NAME       - COBI1302 - CAMERA ACTIVITY WORK TABLE        *
000700******************************************************************
000800* WRD-TABELA-CAMERAS - ONE ENTRY PER LINE OF CAMERAS.TXT, IN     *
000900*                      FILE ORDER.  THE FILE CARRIES NO CAMERA-  *
001000*                      NUMBER COLUMN - CAM-NUMERO IS THE LINE'S  *
001100*                      1-UP ORDINAL POSITION (SEE GPFPB021).     *
001200******************************************************************
001300* CAM-NUMERO          - PIC 9(009)     - ORDINAL = CAMERA NUMBER *
001400* CAM-ATIVO-DE-ANOMES - PIC 9(006)     - ACTIVE-FROM, YYYYMM     *
001500* CAM-ATIVO-ATE-ANOMES- PIC 9(006)     - ACTIVE-TO,   YYYYMM;    *
001600*                                        'FOLYAMATBAN' => 207701 *
001700* FILLER               - PIC X(005)     - AREA LIVRE             *
001800******************************************************************
001900* WS-MAX-CAMERAS - BOUNDS THE TABLE; RAISE IF THE SITE FIELDS    *
002000*                  MORE TRAIL CAMERAS THAN ONE RUN ALLOWS FOR.   *
002100******************************************************************
002200*    HIST.: 2019-06-13 JRR CR-VIPI-0006  ORIGINAL COPY BOOK       *
002300******************************************************************
002400*
002500 01      WRD-TABELA-CAMERAS.
002600   03    WRD-CAM-ENTRY       OCCURS  0050  TIMES
002700                              INDEXED BY    IX-CAM.
002800     05  CAM-NUMERO          PIC     9(009).
002900     05  CAM-ATIVO-DE-ANOMES PIC     9(006).
003000     05  CAM-ATIVO-ATE-ANOMES
003100                              PIC     9(006).
003200     05  FILLER              PIC     X(005).
003300*
003400******************************************************************
003500* END OF COPY BOOK                     WORK TABLE - COBI1302     *
003600******************************************************************
