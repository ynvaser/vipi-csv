000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPFPB021.
000600 AUTHOR.                     JANE R. RUSSO
000700 INSTALLATION.               DNR-IS DATA CENTER - BLDG 4.
000800 DATE-WRITTEN.               06/13/2019.
000900 DATE-COMPILED.
001000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001100*
001200*****************************************************************
001300* SISTEMA......: VIPI-CSV - WILDLIFE CAMERA DETECTION BATCH    *
001400*****************************************************************
001500* ANALISTA.....: JANE R. RUSSO                                  *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: JANE R. RUSSO                                  *
001800* DATA.........: 06/13/2019                                     *
001900*****************************************************************
002000* OBJETIVO.....: A PARTIR DO CADASTRO DE CAMERAS (CAMINFO) E DO *
002100*  ARQUIVO CRU DE DETECCOES (DETECT), MONTAR A MATRIZ MENSAL DE *
002200*  CONTAGEM DE DETECCOES POR CAMERA/ANO/MES/ESPECIE (SAIDA) -   *
002300*  MODO MATRIZ MENSAL.  REUTILIZA O COLAPSO DE INTERVALO DO    *
002400*  GPFPB019 (O MESMO MOTOR DO GPFPB020, MODO DEDUP).           *
002500*****************************************************************
002600*
002700*****************************************************************
002800*  C H A N G E   L O G                                          *
002900*****************************************************************
003000* 2019-06-13  JRR  CR-VIPI-0007  ORIGINAL PROGRAM.               *CR0007  
003100* 2019-06-20  JRR  CR-VIPI-0011  'FOLYAMATBAN' NA COLUNA ATIVO-  *CR0011  
003200*                  ATE NAO ESTAVA SENDO RECONHECIDA EM CAIXA     *
003300*                  MISTA - COMPARACAO AGORA E' CASE-INSENSITIVE. *
003400* 2019-07-30  JRR  CR-VIPI-0013  A SELECAO DE SOBREVIVENTES      *CR0013  
003500*                  ESTAVA AO CONTRARIO - CONFIRMADO COM O TIME   *
003600*                  FUNCIONAL QUE A POLARIDADE INVERTIDA E'       *
003700*                  CORRETA (SO CONTA QUEM *NAO* FOI MARCADO      *
003800*                  PRIMEIRA DETECCAO) - NAO "CORRIGIR" DE NOVO.  *
003900* 2019-08-22  JRR  CR-VIPI-0015  CELULA N/A QUE RECEBE UMA       *CR0015  
004000*                  DETECCAO AGORA VAI PARA 1 (NAO SOMA) E EMITE   *
004100*                  AVISO - ANTES ESTAVA SOMANDO SOBRE O -1.      *
004200* 2021-02-15  LMF  CR-VIPI-0031  PASSOU A CHAMAR O GPFPB019 EM   *CR0031  
004300*                  VEZ DE DUPLICAR O COLAPSO DE INTERVALO AQUI.  *
004400* 1998-12-07  WTS  CR-DNRIS-0450 Y2K REVIEW - ANOS SAO 4 DIGITOS *CR0450
004500*                  NESTA COPIA DESDE O INICIO; NENHUMA MUDANCA.  *
004600* 2023-04-19  LMF  CR-VIPI-0058  WS-MAX-DET-ROWS SUBIU PARA 3000 *CR0058
004700*                  EM COBI1301 - SEM MUDANCA NESTE PROGRAMA.      *
004800* 2024-02-14  LMF  CR-VIPI-0062  REMOVIDO O SALTO DA LINHA DE   *CR0062
004900*                  CABECALHO DO DETECT.CSV - CONFIRMADO COM O   *
005000*                  CAMPO QUE O ARQUIVO NUNCA TEM CABECALHO.     *
005100* 2024-03-01  LMF  CR-VIPI-0063  WRD-LISTA-CAMERAS/WRD-CELULA    *CR0063
005200*                  EM CBWK1302 SUBIRAM DE 030 PARA 050 - TABELA  *
005300*                  ESTAVA FORA DE PASSO COM WRD-CAM-ENTRY (050)  *
005400*                  EM COBI1302; SEM MUDANCA NESTE PROGRAMA.      *
005500* 2024-03-01  LMF  CR-VIPI-0064  2410-00-CABECALHO-ESPECIE        *CR0064
005600*                  TRUNCAVA O NOME DA ESPECIE NO CABECALHO DA    *
005700*                  MATRIZ QUANDO HAVIA ESPACO EMBUTIDO (EX.:     *
005800*                  "WHITE TAILED DEER") - STRING USAVA DELIMITED *
005900*                  BY SPACE; TROCADO PELA VARREDURA DE FIM IGUAL *
006000*                  A 2550/2560-00-CORTA-ZERO-* E DELIMITED BY    *
006100*                  SIZE NO TAMANHO REAL.                         *
006200* 2024-11-09  LMF  CR-VIPI-0066  1800-00 MONTAVA AS LISTAS DE     *CR0066
006300*                  CAMERA/ANO/ESPECIE DA MATRIZ COM INSERTION     *
006400*                  SORT E ACHAVA AS CELULAS COM SEARCH - NENHUM   *
006500*                  DOS DOIS E' PRATICA DA CASA (VIDE GPFPB009/    *
006600*                  GPFPB014).  REFEITO COM QUEBRA DE CONTROLE     *
006700*                  (CAMERA, QUE JA CHEGA ORDENADA PELO SORT DO    *
006800*                  GPFPB019) E DOIS SORTS PROPRIOS PARA ANO E     *
006900*                  ESPECIE (QUE SO FICAM ORDENADOS DENTRO DE CADA *
007000*                  BLOCO); A PROCURA DA CELULA NA CONTAGEM TAMBEM *
007100*                  TROCOU SEARCH POR AVANCO DE INDICE PARA FRENTE *
007200*                  (IX-CM/IX-SP/IX-MA NUNCA VOLTAM), E 1865-00    *
007300*                  PASSOU A INDEXAR O CADASTRO DE CAMERAS DIRETO  *
007400*                  (CAM-NUMERO = POSICAO ORDINAL, VIDE COBI1302)  *
007500*                  EM VEZ DE PROCURAR.  TAMBEM FORAM ACRESCENTADAS*
007600*                  GUARDAS DE LIMITE (ABEND) ANTES DE SOMAR NOS   *
007700*                  INDICES DE WS-QTD-CAMINFO, WRD-QTD-CAMERAS,    *
007800*                  WRD-QTD-ANOS E WRD-QTD-ESPECIES - NENHUMA      *
007900*                  DELAS TINHA GUARDA ANTES.                     *
008000*****************************************************************
008100*
008200*****************************************************************
008300 ENVIRONMENT                 DIVISION.
008400*****************************************************************
008500 CONFIGURATION               SECTION.
008600*****************************************************************
008700 SPECIAL-NAMES.
008800     C01      IS TOP-OF-FORM
008900     CLASS    CLASSE-DIGITO  IS '0' THRU '9'
009000     UPSI-0   ON STATUS      IS UPSI-0-LIGADO
009100              OFF STATUS     IS UPSI-0-DESLIGADO.
009200*
009300*****************************************************************
009400 INPUT-OUTPUT                SECTION.
009500*****************************************************************
009600 FILE-CONTROL.
009700*
009800     SELECT   CAMINFO        ASSIGN TO       UT-S-CAMINFO
009900                              ORGANIZATION    IS LINE SEQUENTIAL
010000                              FILE STATUS     IS WS-FS-CAMINFO.
010100*
010200     SELECT   DETECT         ASSIGN TO       UT-S-DETECT
010300                              ORGANIZATION    IS LINE SEQUENTIAL
010400                              FILE STATUS     IS WS-FS-DETECT.
010500*
010600     SELECT   SAIDA          ASSIGN TO       UT-S-SAIDA
010700                              ORGANIZATION    IS LINE SEQUENTIAL
010800                              FILE STATUS     IS WS-FS-SAIDA.
010900*
011000*    OS DOIS SELECTS ABAIXO SAO ARQUIVOS DE TRABALHO DO SORT -
011100*    USADOS SO PARA TIRAR OS VALORES DISTINTOS DE ANO E DE
011200*    ESPECIE (EM ORDEM) DAS DETECCOES SOBREVIVENTES, SEM
011300*    PRECISAR DE TABELA COM SEARCH NEM INSERTION SORT.
011400*
011500     SELECT   WS-SORT-ANO    ASSIGN TO       UT-S-SRTANO.
011600*
011700     SELECT   WS-SORT-ESPECIE ASSIGN TO      UT-S-SRTESP.
011800*
011900*****************************************************************
012000 DATA                        DIVISION.
012100*****************************************************************
012200 FILE                        SECTION.
012300*****************************************************************
012400*
012500 FD       CAMINFO.
012600 01       REG-CAMINFO         PIC     X(100).
012700*
012800 FD       DETECT.
012900 01       REG-DETECT          PIC     X(200).
013000*
013100 FD       SAIDA.
013200 01       REG-SAIDA           PIC     X(400).
013300*
013400 SD       WS-SORT-ANO.
013500 01       SD-ANO-REGISTRO.
013600   03     SD-ANO-VALOR        PIC     9(004).
013700   03     FILLER              PIC     X(006).
013800*
013900 SD       WS-SORT-ESPECIE.
014000 01       SD-ESPECIE-REGISTRO.
014100   03     SD-ESPECIE-VALOR    PIC     X(040).
014200*
014300*****************************************************************
014400 WORKING-STORAGE             SECTION.
014500*****************************************************************
014600*
014700 01      WS-FILE-STATUS.
014800   03    WS-FS-CAMINFO            PIC     X(002) VALUE '00'.
014900     88  WS-FS-CAMINFO-OK                   VALUE '00'.
015000   03    WS-FS-DETECT             PIC     X(002) VALUE '00'.
015100     88  WS-FS-DETECT-OK                   VALUE '00'.
015200   03    WS-FS-SAIDA              PIC     X(002) VALUE '00'.
015300     88  WS-FS-SAIDA-OK                     VALUE '00'.
015400*
015500 77      WS-FIM-CAMINFO        PIC     X(001) VALUE 'N'.
015600     88  WS-HOUVE-FIM-CAMINFO           VALUE 'S'.
015700 77      WS-FIM-DETECT         PIC     X(001) VALUE 'N'.
015800     88  WS-HOUVE-FIM-DETECT            VALUE 'S'.
015900*
016000 77      WS-QTD-CAMINFO        PIC S9(004) COMP VALUE ZEROS.
016100 77      WS-QTD-LIDA           PIC S9(007) COMP VALUE ZEROS.
016200 77      WS-QTD-SOBREVIVENTE   PIC S9(007) COMP VALUE ZEROS.
016300 77      WS-QTD-GRAVADA        PIC S9(007) COMP VALUE ZEROS.
016400*
016500 77      WS-IDX-I              PIC S9(007) COMP.
016600 77      WS-IDX-J              PIC S9(007) COMP.
016700 77      WS-IDX-SOBREV         PIC S9(007) COMP.
016800*
016900*****************************************************************
017000*        AREA DE UNSTRING DA LINHA CRUA DO ARQUIVO CAMINFO       *
017100*****************************************************************
017200*
017300 01      WS-LINHA-CAMINFO      PIC     X(100).
017400*
017500 01      WS-CAM-CAMPOS-TAB.
017600   03    WS-CAM-CAMPO          OCCURS  002  TIMES
017700                                PIC     X(020).
017800*
017900 01      WS-CAM-CAMPOS-ALT     REDEFINES  WS-CAM-CAMPOS-TAB
018000                                PIC     X(040).
018100*
018200 77      WS-CAM-QTD-CAMPOS     PIC S9(004) COMP.
018300*
018400 77      WS-CAM-ANOMES-DE      PIC     9(006).
018500 77      WS-CAM-ANOMES-ATE     PIC     9(006).
018600*
018700 01      WS-CAM-DATA-10.
018800   03    WS-CAM-DATA-ANO       PIC     9(004).
018900   03    FILLER                PIC     X(001) VALUE '-'.
019000   03    WS-CAM-DATA-MES       PIC     9(002).
019100   03    FILLER                PIC     X(001) VALUE '-'.
019200   03    WS-CAM-DATA-DIA       PIC     9(002).
019300*
019400 01      WS-CAM-DATA-10-ALT    REDEFINES  WS-CAM-DATA-10
019500                                PIC     X(010).
019600*
019700 77      WS-CAM-ATE-MAIUSCULO  PIC     X(011).
019800*
019900*****************************************************************
020000*        AREA DE UNSTRING DA LINHA CRUA DO ARQUIVO DETECT        *
020100*****************************************************************
020200*
020300 01      WS-LINHA-CRUA         PIC     X(200).
020400*
020500 01      WS-CAMPOS-TAB.
020600   03    WS-CAMPO              OCCURS  004  TIMES
020700                                PIC     X(040).
020800*
020900 01      WS-CAMPOS-TAB-ALT     REDEFINES  WS-CAMPOS-TAB
021000                                PIC     X(160).
021100*
021200 77      WS-QTD-CAMPOS         PIC S9(004) COMP.
021300*
021400 01      WS-TS-CAMPOS-TAB.
021500   03    WS-TS-CAMPO           OCCURS  005  TIMES
021600                                PIC     X(010).
021700*
021800 01      WS-TS-CAMPOS-ALT      REDEFINES  WS-TS-CAMPOS-TAB
021900                                PIC     X(050).
022000*
022100 77      WS-TS-QTD-CAMPOS      PIC S9(004) COMP.
022200*
022300*****************************************************************
022400*   AREA DE EDICAO/MONTAGEM DE LINHA DE SAIDA DA MATRIZ          *
022500*****************************************************************
022600*
022700 77      WS-EDITA-CONTADOR     PIC     -Z(004)9.
022800 77      WS-EDITA-CONT-ALT     REDEFINES  WS-EDITA-CONTADOR
022900                                PIC     X(006).
023000 77      WS-PONTEIRO           PIC S9(004) COMP.
023100 77      WS-ANOMES-CORRENTE    PIC     9(006).
023200*
023300 77      WS-CELULA-SEMENTE     PIC S9(005) COMP VALUE ZEROS.
023400*
023500*****************************************************************
023600*   AREA DE EDICAO DE CAMERA/MES SEM ZERO A ESQUERDA NA SAIDA    *
023700*   DA MATRIZ - SEM USAR FUNCTION INTRINSECA                     *
023800*****************************************************************
023900*
024000 77      WS-EDITA-CAM          PIC     Z(008)9.
024100 77      WS-EDITA-CAM-ALT      REDEFINES  WS-EDITA-CAM
024200                                PIC     X(009).
024300 77      WS-EDITA-CAM-INICIO   PIC S9(004) COMP.
024400 77      WS-EDITA-CAM-TAM      PIC S9(004) COMP.
024500*
024600 77      WS-EDITA-MES          PIC     Z9.
024700 77      WS-EDITA-MES-ALT      REDEFINES  WS-EDITA-MES
024800                                PIC     X(002).
024900 77      WS-EDITA-MES-TAM      PIC S9(004) COMP.
025000*
025100 77      WS-EDITA-CONT-INICIO  PIC S9(004) COMP.
025200 77      WS-EDITA-CONT-TAM     PIC S9(004) COMP.
025300*
025400*****************************************************************
025500*   AREA DE EDICAO DO NOME DA ESPECIE NO CABECALHO DA MATRIZ -   *
025600*   ACHA O FIM REAL DA STRING (O NOME PODE TER ESPACO EMBUTIDO,  *
025700*   TIPO "WHITE TAILED DEER") - NAO DA PRA USAR DELIMITED BY      *
025800*   SPACE NO STRING QUE MONTA O CABECALHO.                        *
025900*****************************************************************
026000*
026100 77      WS-EDITA-ESP-TAM      PIC S9(004) COMP.
026200*
026300*****************************************************************
026400*   AREAS DE QUEBRA DE CONTROLE (MONTAGEM/CONTAGEM DA MATRIZ) -   *
026500*   AS LISTAS CHEGAM ORDENADAS (CAMERA PELO SORT DO GPFPB019,     *
026600*   ANO/ESPECIE POR SORT PROPRIO ABAIXO) - NADA AQUI USA SEARCH.  *
026700*****************************************************************
026800*
026900 77      WS-LST-CAM-ANT        PIC     9(009) VALUE ZEROS.
027000 77      WS-LST-ANO-ANT        PIC     9(004) VALUE ZEROS.
027100 77      WS-LST-ESPECIE-ANT    PIC     X(040) VALUE SPACES.
027200*
027300 77      WS-MTZ-CAM-ANT        PIC     9(009) VALUE ZEROS.
027400 77      WS-MTZ-ESP-ANT        PIC     X(040) VALUE SPACES.
027500*
027600 77      WS-FIM-SORT-ANO       PIC     X(001) VALUE SPACE.
027700     88  WS-HOUVE-FIM-SORT-ANO          VALUE 'S'.
027800     88  WS-AINDA-NAO-FIM-SORT-ANO      VALUE 'N'.
027900*
028000 77      WS-FIM-SORT-ESPECIE   PIC     X(001) VALUE SPACE.
028100     88  WS-HOUVE-FIM-SORT-ESPECIE      VALUE 'S'.
028200     88  WS-AINDA-NAO-FIM-SORT-ESPECIE  VALUE 'N'.
028300*
028400     COPY    COBI1301.
028500*
028600     COPY    COBI1302.
028700*
028800     COPY    COBO1302.
028900*
029000     COPY    CBWK1302.
029100*
029200     COPY    RUCWS010.
029300*
029400*****************************************************************
029500 LINKAGE                     SECTION.
029600*****************************************************************
029700*
029800*    PARM DO JCL - INTERVALO DE COLAPSO, EM MINUTOS, ZONADO SEM
029900*    SINAL ("0004" = 4 MINUTOS).  NAO HA VALOR "DEFAULT" - O
030000*    OPERADOR TEM QUE INFORMAR O PARM, CONFORME REGRA DE NEGOCIO.
030100*
030200 01      LKG-PARM.
030300   03    LKG-PARM-TAM          PIC     S9(004) COMP.
030400   03    LKG-PARM-INTERVALO    PIC     X(004).
030500*
030600*****************************************************************
030700 PROCEDURE   DIVISION         USING LKG-PARM.
030800*****************************************************************
030900*
031000 0000-00-PROGRAMA-PRINCIPAL  SECTION.
031100*
031200     PERFORM 0050-00-CRITICA-PARM.
031300     PERFORM 0100-00-ABERTURA-ARQUIVOS.
031400
031500     PERFORM 0150-00-CARGA-TABELA-CAMERAS
031600       UNTIL WS-HOUVE-FIM-CAMINFO.
031700
031800     PERFORM 0200-00-CARGA-TABELA-DETECCAO
031900       UNTIL WS-HOUVE-FIM-DETECT.
032000
032100     MOVE    WS-QTD-LIDA     TO      WRD-QTD-REGS.
032200
032300     IF      WRD-QTD-REGS    GREATER ZEROS
032400             CALL    'GPFPB019'      USING   WRD-GRUPO010
032500                                               WRD-TABELA-DETECCAO
032600             PERFORM 0700-00-TESTA-RETORNO-CHAMADA
032700     END-IF.
032800
032900     PERFORM 1600-00-FILTRA-SOBREVIVENTES
033000       VARYING WS-IDX-I FROM 1 BY 1
033100         UNTIL WS-IDX-I GREATER WS-QTD-LIDA.
033200
033300     PERFORM 1800-00-INICIALIZA-MATRIZ.
033400     PERFORM 1990-00-INICIA-QUEBRA-MATRIZ.
033500
033600     PERFORM 2000-00-CONTABILIZA-MATRIZ
033700       VARYING WS-IDX-SOBREV FROM 1 BY 1
033800         UNTIL WS-IDX-SOBREV GREATER WS-QTD-SOBREVIVENTE.
033900
034000     PERFORM 2400-00-GRAVACAO-CABECALHO.
034100     PERFORM 2500-00-GRAVACAO-MATRIZ.
034200
034300     PERFORM 0900-00-ENCERRAMENTO.
034400
034500     STOP    RUN.
034600*
034700*****************************************************************
034800 0050-00-CRITICA-PARM         SECTION.
034900*****************************************************************
035000*
035100     IF      LKG-PARM-TAM    NOT EQUAL 4
035200             PERFORM 0990-00-ABEND-PARM-INVALIDO
035300     END-IF.
035400
035500     IF      LKG-PARM-INTERVALO NOT NUMERIC
035600             PERFORM 0990-00-ABEND-PARM-INVALIDO
035700     END-IF.
035800
035900     MOVE    LKG-PARM-INTERVALO     TO      WRD-INTERVALO-MIN.
036000
036100     IF      WRD-INTERVALO-MIN NOT GREATER ZEROS
036200             PERFORM 0990-00-ABEND-PARM-INVALIDO
036300     END-IF.
036400*
036500 0050-99-EXIT.
036600     EXIT.
036700*
036800*****************************************************************
036900 0100-00-ABERTURA-ARQUIVOS    SECTION.
037000*****************************************************************
037100*
037200     OPEN    INPUT           CAMINFO.
037300     PERFORM 0105-00-TESTA-WS-FS-CAMINFO-ABRE.
037400
037500     OPEN    INPUT           DETECT.
037600     PERFORM 0110-00-TESTA-WS-FS-DETECT-ABRE.
037700
037800     OPEN    OUTPUT          SAIDA.
037900     PERFORM 0120-00-TESTA-WS-FS-SAIDA-ABRE.
038000*
038100 0100-99-EXIT.
038200     EXIT.
038300*
038400*****************************************************************
038500 0105-00-TESTA-WS-FS-CAMINFO-ABRE SECTION.
038600*****************************************************************
038700*
038800*    CADASTRO DE CAMERAS E' OBRIGATORIO NO MODO MATRIZ - SEM ELE
038900*    NAO HA COMO APLICAR O CORTE DE ATIVIDADE DA CAMERA.
039000*
039100     IF      NOT WS-FS-CAMINFO-OK
039200             DISPLAY '*** GPFPB021 - CAMERAS.TXT AUSENTE/ERRO ***'
039300             DISPLAY 'FILE STATUS: ' WS-FS-CAMINFO
039400             MOVE    12      TO      RETURN-CODE
039500             STOP    RUN
039600     END-IF.
039700*
039800 0105-99-EXIT.
039900     EXIT.
040000*
040100*****************************************************************
040200 0110-00-TESTA-WS-FS-DETECT-ABRE SECTION.
040300*****************************************************************
040400*
040500     IF      NOT WS-FS-DETECT-OK
040600             DISPLAY '*** GPFPB021 - ERRO ABERTURA DETECT ***'
040700             DISPLAY 'FILE STATUS: ' WS-FS-DETECT
040800             MOVE    12      TO      RETURN-CODE
040900             STOP    RUN
041000     END-IF.
041100*
041200 0110-99-EXIT.
041300     EXIT.
041400*
041500*****************************************************************
041600 0120-00-TESTA-WS-FS-SAIDA-ABRE  SECTION.
041700*****************************************************************
041800*
041900     IF      NOT WS-FS-SAIDA-OK
042000             DISPLAY '*** GPFPB021 - ERRO ABERTURA SAIDA  ***'
042100             DISPLAY 'FILE STATUS: ' WS-FS-SAIDA
042200             MOVE    12      TO      RETURN-CODE
042300             STOP    RUN
042400     END-IF.
042500*
042600 0120-99-EXIT.
042700     EXIT.
042800*
042900*****************************************************************
043000 0150-00-CARGA-TABELA-CAMERAS SECTION.
043100*****************************************************************
043200*
043300     READ    CAMINFO         INTO    WS-LINHA-CAMINFO
043400             AT END
043500             SET     WS-HOUVE-FIM-CAMINFO    TO      TRUE
043600     NOT AT END
043700             PERFORM 0160-00-PROCESSA-LINHA-CAMERA
043800     END-READ.
043900*
044000 0150-99-EXIT.
044100     EXIT.
044200*
044300*****************************************************************
044400 0160-00-PROCESSA-LINHA-CAMERA SECTION.
044500*****************************************************************
044600*
044700     MOVE    SPACES          TO      WS-CAM-CAMPOS-ALT.
044800     MOVE    ZEROS           TO      WS-CAM-QTD-CAMPOS.
044900
045000*    TALLYING NAO E' ZERADO PELO VERBO UNSTRING - TEM QUE ZERAR
045100*    NA MAO ANTES, SENAO ACUMULA DE LINHA PARA LINHA.
045200     UNSTRING WS-LINHA-CAMINFO DELIMITED BY ';'
045300             INTO    WS-CAM-CAMPO (1)
045400                     WS-CAM-CAMPO (2)
045500             TALLYING        WS-CAM-QTD-CAMPOS.
045600
045700     IF      WS-CAM-QTD-CAMPOS NOT EQUAL 2
045800             PERFORM 0991-00-ABEND-CAMINFO-INVALIDO
045900     END-IF.
046000
046100*    WRD-CAM-ENTRY (COBI1302) E' OCCURS 0050 - CONFERE O LIMITE
046200*    ANTES DE SOMAR/INDEXAR, NUNCA DEPOIS.
046300     IF      WS-QTD-CAMINFO  NOT LESS 0050
046400             PERFORM 0992-00-ABEND-CAMINFO-TABELA-CHEIA
046500     END-IF.
046600
046700     ADD     1               TO      WS-QTD-CAMINFO.
046800     SET     IX-CAM          TO      WS-QTD-CAMINFO.
046900
047000     MOVE    WS-QTD-CAMINFO  TO      CAM-NUMERO (IX-CAM).
047100
047200     MOVE    WS-CAM-CAMPO (1) TO     WS-CAM-DATA-10-ALT.
047300     COMPUTE WS-CAM-ANOMES-DE = (WS-CAM-DATA-ANO * 100)
047400                                  + WS-CAM-DATA-MES.
047500     MOVE    WS-CAM-ANOMES-DE TO     CAM-ATIVO-DE-ANOMES (IX-CAM).
047600
047700     MOVE    SPACES          TO      WS-CAM-ATE-MAIUSCULO.
047800     MOVE    WS-CAM-CAMPO (2) TO     WS-CAM-ATE-MAIUSCULO.
047900     INSPECT WS-CAM-ATE-MAIUSCULO
048000             CONVERTING      'abcdefghijklmnopqrstuvwxyz'
048100             TO              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048200
048300     IF      WS-CAM-ATE-MAIUSCULO (1:11) EQUAL 'FOLYAMATBAN'
048400             MOVE    207701  TO      CAM-ATIVO-ATE-ANOMES (IX-CAM)
048500     ELSE
048600             MOVE    WS-CAM-CAMPO (2) TO WS-CAM-DATA-10-ALT
048700             COMPUTE WS-CAM-ANOMES-ATE = (WS-CAM-DATA-ANO * 100)
048800                                           + WS-CAM-DATA-MES
048900             MOVE    WS-CAM-ANOMES-ATE
049000                             TO      CAM-ATIVO-ATE-ANOMES (IX-CAM)
049100     END-IF.
049200*
049300 0160-99-EXIT.
049400     EXIT.
049500*
049600*****************************************************************
049700 0200-00-CARGA-TABELA-DETECCAO SECTION.
049800*****************************************************************
049900*
050000     READ    DETECT          INTO    WS-LINHA-CRUA
050100             AT END
050200             SET     WS-HOUVE-FIM-DETECT     TO      TRUE
050300     NOT AT END
050400             PERFORM 0300-00-PROCESSA-LINHA
050500     END-READ.
050600*
050700 0200-99-EXIT.
050800     EXIT.
050900*
051000*****************************************************************
051100 0300-00-PROCESSA-LINHA       SECTION.
051200*****************************************************************
051300*
051400     MOVE    SPACES          TO      WS-CAMPOS-TAB-ALT.
051500     MOVE    ZEROS           TO      WS-QTD-CAMPOS.
051600
051700     UNSTRING WS-LINHA-CRUA  DELIMITED BY ';'
051800             INTO    WS-CAMPO (1)
051900                     WS-CAMPO (2)
052000                     WS-CAMPO (3)
052100                     WS-CAMPO (4)
052200             TALLYING        WS-QTD-CAMPOS.
052300
052400     IF      WS-QTD-CAMPOS   NOT EQUAL 4
052500             PERFORM 0999-00-ABEND-LINHA-INVALIDA
052600     END-IF.
052700
052800     ADD     1               TO      WS-QTD-LIDA.
052900     PERFORM 0350-00-MONTA-ENTRADA-TABELA.
053000*
053100 0300-99-EXIT.
053200     EXIT.
053300*
053400*****************************************************************
053500 0350-00-MONTA-ENTRADA-TABELA SECTION.
053600*****************************************************************
053700*
053800     SET     IX-DET          TO      WS-QTD-LIDA.
053900
054000     MOVE    WS-CAMPO (1)    TO      DET-CAMERA-NUMBER (IX-DET).
054100     MOVE    WS-QTD-LIDA     TO      DET-ORIG-SEQ      (IX-DET).
054200     MOVE    SPACES          TO      DET-RESULT-SPECIES (IX-DET).
054300
054400     PERFORM 0360-00-UNSTRING-TIMESTAMP.
054500
054600     MOVE    WS-CAMPO (3)    TO      DET-SPECIES-NAME  (IX-DET).
054700     MOVE    WS-CAMPO (3)    TO      DET-SPECIES-UPPER (IX-DET).
054800     INSPECT DET-SPECIES-UPPER (IX-DET)
054900             CONVERTING      'abcdefghijklmnopqrstuvwxyz'
055000             TO              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055100*
055200 0350-99-EXIT.
055300     EXIT.
055400*
055500*****************************************************************
055600 0360-00-UNSTRING-TIMESTAMP   SECTION.
055700*****************************************************************
055800*
055900     MOVE    SPACES          TO      WS-TS-CAMPOS-ALT.
056000     MOVE    ZEROS           TO      WS-TS-QTD-CAMPOS.
056100
056200     UNSTRING WS-CAMPO (2)   DELIMITED BY '.' OR ' ' OR ':'
056300             INTO    WS-TS-CAMPO (1)
056400                     WS-TS-CAMPO (2)
056500                     WS-TS-CAMPO (3)
056600                     WS-TS-CAMPO (4)
056700                     WS-TS-CAMPO (5)
056800             TALLYING        WS-TS-QTD-CAMPOS.
056900
057000     IF      WS-TS-QTD-CAMPOS NOT EQUAL 5
057100             PERFORM 0999-00-ABEND-LINHA-INVALIDA
057200     END-IF.
057300
057400     MOVE    ZEROS           TO      DET-YEAR   (IX-DET).
057500     MOVE    WS-TS-CAMPO (1) TO      DET-YEAR   (IX-DET).
057600     MOVE    WS-TS-CAMPO (2) TO      DET-MONTH  (IX-DET).
057700     MOVE    WS-TS-CAMPO (3) TO      DET-DAY    (IX-DET).
057800     MOVE    WS-TS-CAMPO (4) TO      DET-HOUR   (IX-DET).
057900     MOVE    WS-TS-CAMPO (5) TO      DET-MINUTE (IX-DET).
058000*
058100 0360-99-EXIT.
058200     EXIT.
058300*
058400*****************************************************************
058500 1600-00-FILTRA-SOBREVIVENTES SECTION.
058600*****************************************************************
058700*
058800*    POLARIDADE INVERTIDA CONFORME REGRA DE NEGOCIO - SOBREVIVEM
058900*    AS LINHAS *NAO* MARCADAS COMO PRIMEIRA DETECCAO (RESULT-
059000*    SPECIES EM BRANCO).  QUEM FOI MARCADO E' DESCARTADO DA
059100*    MATRIZ.  NAO "CORRIGIR" - VIDE CR-VIPI-0013 NO CHANGE LOG.
059200*
059300     SET     IX-DET          TO      WS-IDX-I.
059400
059500     IF      DET-RESULT-SPECIES (IX-DET) EQUAL SPACES
059600             ADD     1       TO      WS-QTD-SOBREVIVENTE
059700             PERFORM 1610-00-GUARDA-SOBREVIVENTE
059800     END-IF.
059900*
060000 1600-99-EXIT.
060100     EXIT.
060200*
060300*****************************************************************
060400 1610-00-GUARDA-SOBREVIVENTE  SECTION.
060500*****************************************************************
060600*
060700*    COMPACTA A TABELA NO LUGAR - COPIA A ENTRADA SOBREVIVENTE
060800*    (POSICAO WS-IDX-I) PARA A PROXIMA POSICAO LIVRE NO INICIO
060900*    DA TABELA (POSICAO WS-QTD-SOBREVIVENTE, SEMPRE MENOR OU
061000*    IGUAL A WS-IDX-I, ENTAO A COPIA NUNCA PISA EM DADOS AINDA
061100*    NAO LIDOS).  USA O SEGUNDO INDICE DA TABELA, IX-DET2.
061200*
061300     SET     IX-DET          TO      WS-IDX-I.
061400     SET     IX-DET2         TO      WS-QTD-SOBREVIVENTE.
061500     MOVE    WRD-DET-ENTRY (IX-DET) TO WRD-DET-ENTRY (IX-DET2).
061600*
061700 1610-99-EXIT.
061800     EXIT.
061900*
062000*****************************************************************
062100 1800-00-INICIALIZA-MATRIZ    SECTION.
062200*****************************************************************
062300*
062400     MOVE    ZEROS           TO      WRD-QTD-CAMERAS
062500                                       WRD-QTD-ANOS
062600                                       WRD-QTD-ESPECIES.
062700     MOVE    ZEROS           TO      WS-LST-CAM-ANT.
062800
062900     PERFORM 1810-00-MONTA-LISTA-CAMERAS
063000       VARYING WS-IDX-I FROM 1 BY 1
063100         UNTIL WS-IDX-I GREATER WS-QTD-SOBREVIVENTE.
063200
063300     PERFORM 1815-00-MONTA-LISTA-ANOS.
063400     PERFORM 1830-00-MONTA-LISTA-ESPECIES.
063500
063600     PERFORM 1850-00-SEMEIA-CELULAS
063700       VARYING IX-CM FROM 1 BY 1
063800         UNTIL IX-CM GREATER WRD-QTD-CAMERAS.
063900*
064000 1800-99-EXIT.
064100     EXIT.
064200*
064300*****************************************************************
064400 1810-00-MONTA-LISTA-CAMERAS  SECTION.
064500*****************************************************************
064600*    A LISTA DE SOBREVIVENTES JA CHEGA ORDENADA POR CAMERA - E'
064700*    CHAVE PRIMARIA DO SORT DE GPFPB021.1100-00 - BASTA UMA
064800*    QUEBRA DE CONTROLE, SEM SEARCH E SEM INSERTION SORT.
064900*
065000     SET     IX-DET          TO      WS-IDX-I.
065100
065200     IF      DET-CAMERA-NUMBER (IX-DET)
065300                 NOT EQUAL       WS-LST-CAM-ANT
065400             IF      WRD-QTD-CAMERAS NOT LESS 050
065500                     PERFORM 0993-00-ABEND-LISTA-CAMERAS-CHEIA
065600             END-IF
065700             ADD     1       TO      WRD-QTD-CAMERAS
065800             SET     IX-CM   TO      WRD-QTD-CAMERAS
065900             MOVE    DET-CAMERA-NUMBER (IX-DET)
066000                             TO      WRD-LISTA-CAMERAS (IX-CM)
066100             MOVE    DET-CAMERA-NUMBER (IX-DET)
066200                             TO      WS-LST-CAM-ANT
066300     END-IF.
066400*
066500 1810-99-EXIT.
066600     EXIT.
066700*
066800*****************************************************************
066900 1815-00-MONTA-LISTA-ANOS     SECTION.
067000*****************************************************************
067100*    O ANO NAO E' CHAVE DE SORT - SO FICA EM ORDEM DENTRO DE CADA
067200*    BLOCO DE CAMERA+ESPECIE.  PARA TIRAR A LISTA DE ANOS
067300*    DISTINTOS EM ORDEM GLOBAL, SEM SEARCH E SEM INSERTION SORT,
067400*    PASSA TODOS OS SOBREVIVENTES POR UM SORT PROPRIO.
067500*
067600     SORT    WS-SORT-ANO
067700             ASCENDING KEY   SD-ANO-VALOR
067800             INPUT PROCEDURE  IS 1816-00-CARREGA-SORT-ANO
067900             OUTPUT PROCEDURE IS 1818-00-DESCARREGA-SORT-ANO.
068000*
068100 1815-99-EXIT.
068200     EXIT.
068300*
068400*****************************************************************
068500 1816-00-CARREGA-SORT-ANO     SECTION.
068600*****************************************************************
068700*
068800     PERFORM 1817-00-LACO-CARREGA-ANO
068900       VARYING WS-IDX-I FROM 1 BY 1
069000         UNTIL WS-IDX-I GREATER WS-QTD-SOBREVIVENTE.
069100*
069200 1816-99-EXIT.
069300     EXIT.
069400*
069500*****************************************************************
069600 1817-00-LACO-CARREGA-ANO     SECTION.
069700*****************************************************************
069800*
069900     SET     IX-DET          TO      WS-IDX-I.
070000     MOVE    DET-YEAR (IX-DET)       TO      SD-ANO-VALOR.
070100     RELEASE SD-ANO-REGISTRO.
070200*
070300 1817-99-EXIT.
070400     EXIT.
070500*
070600*****************************************************************
070700 1818-00-DESCARREGA-SORT-ANO  SECTION.
070800*****************************************************************
070900*
071000     MOVE    ZEROS           TO      WS-LST-ANO-ANT.
071100     SET     WS-AINDA-NAO-FIM-SORT-ANO      TO      TRUE.
071200
071300     PERFORM 1819-00-LACO-DESCARREGA-ANO
071400       UNTIL WS-HOUVE-FIM-SORT-ANO.
071500*
071600 1818-99-EXIT.
071700     EXIT.
071800*
071900*****************************************************************
072000 1819-00-LACO-DESCARREGA-ANO  SECTION.
072100*****************************************************************
072200*    O SORT JA' ENTREGA OS ANOS EM ORDEM - SO PRECISA DESCARTAR
072300*    AS REPETICOES (QUEBRA DE CONTROLE CONTRA O ULTIMO GRAVADO).
072400*
072500     RETURN  WS-SORT-ANO
072600       AT END
072700             SET     WS-HOUVE-FIM-SORT-ANO  TO      TRUE
072800       NOT AT END
072900             IF      SD-ANO-VALOR
073000                         NOT EQUAL       WS-LST-ANO-ANT
073100                     IF      WRD-QTD-ANOS NOT LESS 010
073200                             PERFORM 0994-00-ABEND-LISTA-ANOS-CHEIA
073300                     END-IF
073400                     ADD     1       TO      WRD-QTD-ANOS
073500                     SET     IX-AN   TO      WRD-QTD-ANOS
073600                     MOVE    SD-ANO-VALOR
073700                                     TO      WRD-LISTA-ANOS (IX-AN)
073800                     MOVE    SD-ANO-VALOR
073900                                     TO      WS-LST-ANO-ANT
074000             END-IF
074100     END-RETURN.
074200*
074300 1819-99-EXIT.
074400     EXIT.
074500*
074600*****************************************************************
074700 1830-00-MONTA-LISTA-ESPECIES SECTION.
074800*****************************************************************
074900*    ESPECIE E' CHAVE SECUNDARIA DO SORT, SO FICA EM ORDEM DENTRO
075000*    DE CADA BLOCO DE CAMERA - O MESMO TRATAMENTO DO ANO SE
075100*    APLICA AQUI: UM SORT PROPRIO TIRA A LISTA GLOBAL.
075200*
075300     SORT    WS-SORT-ESPECIE
075400             ASCENDING KEY   SD-ESPECIE-VALOR
075500             INPUT PROCEDURE  IS 1831-00-CARREGA-SORT-ESPECIE
075600             OUTPUT PROCEDURE IS 1833-00-DESCARREGA-SORT-ESPECIE.
075700*
075800 1830-99-EXIT.
075900     EXIT.
076000*
076100*****************************************************************
076200 1831-00-CARREGA-SORT-ESPECIE SECTION.
076300*****************************************************************
076400*
076500     PERFORM 1832-00-LACO-CARREGA-ESPECIE
076600       VARYING WS-IDX-I FROM 1 BY 1
076700         UNTIL WS-IDX-I GREATER WS-QTD-SOBREVIVENTE.
076800*
076900 1831-99-EXIT.
077000     EXIT.
077100*
077200*****************************************************************
077300 1832-00-LACO-CARREGA-ESPECIE SECTION.
077400*****************************************************************
077500*
077600     SET     IX-DET          TO      WS-IDX-I.
077700     MOVE    DET-SPECIES-UPPER (IX-DET)
077800                             TO      SD-ESPECIE-VALOR.
077900     RELEASE SD-ESPECIE-REGISTRO.
078000*
078100 1832-99-EXIT.
078200     EXIT.
078300*
078400*****************************************************************
078500 1833-00-DESCARREGA-SORT-ESPECIE SECTION.
078600*****************************************************************
078700*
078800     MOVE    SPACES          TO      WS-LST-ESPECIE-ANT.
078900     SET     WS-AINDA-NAO-FIM-SORT-ESPECIE  TO      TRUE.
079000
079100     PERFORM 1834-00-LACO-DESCARREGA-ESPECIE
079200       UNTIL WS-HOUVE-FIM-SORT-ESPECIE.
079300*
079400 1833-99-EXIT.
079500     EXIT.
079600*
079700*****************************************************************
079800 1834-00-LACO-DESCARREGA-ESPECIE SECTION.
079900*****************************************************************
080000*
080100     RETURN  WS-SORT-ESPECIE
080200       AT END
080300             SET     WS-HOUVE-FIM-SORT-ESPECIE      TO      TRUE
080400       NOT AT END
080500             IF      SD-ESPECIE-VALOR
080600                         NOT EQUAL       WS-LST-ESPECIE-ANT
080700                     IF      WRD-QTD-ESPECIES NOT LESS 025
080800                             PERFORM
080900                                 0995-00-ABEND-LISTA-ESPECIES-CHEIA
081000                     END-IF
081100                     ADD     1       TO      WRD-QTD-ESPECIES
081200                     SET     IX-SP   TO      WRD-QTD-ESPECIES
081300                     MOVE    SD-ESPECIE-VALOR
081400                                 TO      WRD-LISTA-ESPECIES (IX-SP)
081500                     MOVE    SD-ESPECIE-VALOR
081600                                     TO      WS-LST-ESPECIE-ANT
081700             END-IF
081800     END-RETURN.
081900*
082000 1834-99-EXIT.
082100     EXIT.
082200*
082300*****************************************************************
082400 1850-00-SEMEIA-CELULAS       SECTION.
082500*****************************************************************
082600*
082700*    WRD-CELULA (A MATRIZ) TEM SEU PROPRIO INDICE DE CAMERA,
082800*    IX-MC, DIFERENTE DO INDICE DA LISTA DE CAMERAS, IX-CM -
082900*    SINCRONIZA AQUI UMA VEZ SO POR CAMERA.
083000*
083100     SET     IX-MC           TO      IX-CM.
083200
083300     PERFORM 1855-00-SEMEIA-ANO
083400       VARYING IX-MA FROM 1 BY 1
083500         UNTIL IX-MA GREATER WRD-QTD-ANOS.
083600*
083700 1850-99-EXIT.
083800     EXIT.
083900*
084000*****************************************************************
084100 1855-00-SEMEIA-ANO           SECTION.
084200*****************************************************************
084300*
084400     PERFORM 1860-00-SEMEIA-MES
084500       VARYING IX-MM FROM 1 BY 1
084600         UNTIL IX-MM GREATER 12.
084700*
084800 1855-99-EXIT.
084900     EXIT.
085000*
085100*****************************************************************
085200 1860-00-SEMEIA-MES           SECTION.
085300*****************************************************************
085400*
085500     COMPUTE WS-ANOMES-CORRENTE =
085600             (WRD-LISTA-ANOS (IX-MA) * 100) + IX-MM.
085700
085800     PERFORM 1865-00-TESTA-CAMERA-ATIVA.
085900
086000     PERFORM 1870-00-SEMEIA-ESPECIE
086100       VARYING IX-ME FROM 1 BY 1
086200         UNTIL IX-ME GREATER WRD-QTD-ESPECIES.
086300*
086400 1860-99-EXIT.
086500     EXIT.
086600*
086700*****************************************************************
086800 1865-00-TESTA-CAMERA-ATIVA   SECTION.
086900*****************************************************************
087000*    A CAMERA E' A DE NUMERO WRD-LISTA-CAMERAS(IX-CM).  CAM-NUMERO
087100*    DA TABELA DE CADASTRO (COBI1302) E' SEMPRE IGUAL A POSICAO
087200*    ORDINAL DA LINHA EM CAMERAS.TXT (VIDE COMENTARIO DA COBI1302) -
087300*    INDEXA DIRETO POR ESSE NUMERO, SEM SEARCH.
087400*
087500     SET     IX-CAM          TO      WRD-LISTA-CAMERAS (IX-CM).
087600
087700     IF      IX-CAM          NOT GREATER     WS-QTD-CAMINFO
087800         AND WS-ANOMES-CORRENTE
087900                 NOT LESS        CAM-ATIVO-DE-ANOMES  (IX-CAM)
088000         AND WS-ANOMES-CORRENTE
088100                 NOT GREATER     CAM-ATIVO-ATE-ANOMES (IX-CAM)
088200             MOVE    ZEROS   TO      WS-CELULA-SEMENTE
088300     ELSE
088400             MOVE    -1      TO      WS-CELULA-SEMENTE
088500     END-IF.
088600*
088700 1865-99-EXIT.
088800     EXIT.
088900*
089000*****************************************************************
089100 1870-00-SEMEIA-ESPECIE       SECTION.
089200*****************************************************************
089300*
089400     MOVE    WS-CELULA-SEMENTE TO WRD-CEL-CONTADOR (IX-MC IX-MA
089500                                                      IX-MM IX-ME).
089600*
089700 1870-99-EXIT.
089800     EXIT.
089900*
090000*****************************************************************
090100 1990-00-INICIA-QUEBRA-MATRIZ SECTION.
090200*****************************************************************
090300*    ZERA OS INDICES E AS CHAVES ANTERIORES DA QUEBRA DE CONTROLE
090400*    DE 2000-00 ANTES DO PRIMEIRO SOBREVIVENTE - IX-CM SO' AVANCA
090500*    PARA FRENTE DAQUI EM DIANTE, NUNCA VOLTA AO INICIO.
090600*
090700     SET     IX-CM           TO      1.
090800     SET     IX-SP           TO      1.
090900     SET     IX-MA           TO      1.
091000     MOVE    ZEROS           TO      WS-MTZ-CAM-ANT.
091100     MOVE    SPACES          TO      WS-MTZ-ESP-ANT.
091200*
091300 1990-99-EXIT.
091400     EXIT.
091500*
091600*****************************************************************
091700 2000-00-CONTABILIZA-MATRIZ   SECTION.
091800*****************************************************************
091900*
092000     SET     IX-DET          TO      WS-IDX-SOBREV.
092100
092200     PERFORM 2010-00-ACHA-CAMERA-MATRIZ.
092300     PERFORM 2020-00-ACHA-ESPECIE-MATRIZ.
092400     PERFORM 2030-00-ACHA-ANO-MATRIZ.
092500
092600     PERFORM 2040-00-SOMA-CELULA.
092700*
092800 2000-99-EXIT.
092900     EXIT.
093000*
093100*****************************************************************
093200 2010-00-ACHA-CAMERA-MATRIZ   SECTION.
093300*****************************************************************
093400*    A CAMERA NUNCA VOLTA PARA TRAS NA LISTA DE SOBREVIVENTES
093500*    (CHAVE PRIMARIA DO SORT) - IX-CM SO' AVANCA PARA FRENTE,
093600*    NUNCA PROCURA DO INICIO.
093700*
093800     IF      DET-CAMERA-NUMBER (IX-DET)
093900                 NOT EQUAL       WS-MTZ-CAM-ANT
094000             PERFORM 2011-00-LACO-AVANCA-CAMERA
094100               UNTIL IX-CM GREATER WRD-QTD-CAMERAS
094200                  OR WRD-LISTA-CAMERAS (IX-CM)
094300                         EQUAL   DET-CAMERA-NUMBER (IX-DET)
094400
094500             IF      IX-CM   GREATER WRD-QTD-CAMERAS
094600                     PERFORM 0999-00-ABEND-LINHA-INVALIDA
094700             END-IF
094800
094900             MOVE    DET-CAMERA-NUMBER (IX-DET)
095000                             TO      WS-MTZ-CAM-ANT
095100             SET     IX-SP   TO      1
095200             MOVE    SPACES  TO      WS-MTZ-ESP-ANT
095300     END-IF.
095400*
095500 2010-99-EXIT.
095600     EXIT.
095700*
095800*****************************************************************
095900 2011-00-LACO-AVANCA-CAMERA   SECTION.
096000*****************************************************************
096100*
096200     SET     IX-CM           UP BY     1.
096300*
096400 2011-99-EXIT.
096500     EXIT.
096600*
096700*****************************************************************
096800 2020-00-ACHA-ESPECIE-MATRIZ  SECTION.
096900*****************************************************************
097000*    ESPECIE SO' FICA EM ORDEM DENTRO DE CADA BLOCO DE CAMERA
097100*    (CHAVE SECUNDARIA DO SORT) - 2010-00 JA' REINICIOU IX-SP
097200*    QUANDO A CAMERA TROCOU; AQUI SO' AVANCA PARA FRENTE.
097300*
097400     IF      DET-SPECIES-UPPER (IX-DET)
097500                 NOT EQUAL       WS-MTZ-ESP-ANT
097600             PERFORM 2021-00-LACO-AVANCA-ESPECIE
097700               UNTIL IX-SP GREATER WRD-QTD-ESPECIES
097800                  OR WRD-LISTA-ESPECIES (IX-SP)
097900                         EQUAL   DET-SPECIES-UPPER (IX-DET)
098000
098100             IF      IX-SP   GREATER WRD-QTD-ESPECIES
098200                     PERFORM 0999-00-ABEND-LINHA-INVALIDA
098300             END-IF
098400
098500             MOVE    DET-SPECIES-UPPER (IX-DET)
098600                             TO      WS-MTZ-ESP-ANT
098700             SET     IX-MA   TO      1
098800     END-IF.
098900*
099000 2020-99-EXIT.
099100     EXIT.
099200*
099300*****************************************************************
099400 2021-00-LACO-AVANCA-ESPECIE  SECTION.
099500*****************************************************************
099600*
099700     SET     IX-SP           UP BY     1.
099800*
099900 2021-99-EXIT.
100000     EXIT.
100100*
100200*****************************************************************
100300 2030-00-ACHA-ANO-MATRIZ      SECTION.
100400*****************************************************************
100500*    ANO SO' FICA EM ORDEM DENTRO DE CADA BLOCO DE CAMERA+ESPECIE
100600*    (E' O COMPONENTE MAIS SIGNIFICATIVO DO TIMESTAMP, CHAVE
100700*    TERCIARIA DO SORT) - 2020-00 JA' REINICIOU IX-MA QUANDO
100800*    CAMERA OU ESPECIE TROCARAM; AQUI SO' AVANCA PARA FRENTE.
100900*
101000     PERFORM 2031-00-LACO-AVANCA-ANO
101100       UNTIL IX-MA GREATER WRD-QTD-ANOS
101200          OR WRD-LISTA-ANOS (IX-MA)       EQUAL   DET-YEAR (IX-DET).
101300
101400     IF      IX-MA           GREATER WRD-QTD-ANOS
101500             PERFORM 0999-00-ABEND-LINHA-INVALIDA
101600     END-IF.
101700*
101800 2030-99-EXIT.
101900     EXIT.
102000*
102100*****************************************************************
102200 2031-00-LACO-AVANCA-ANO      SECTION.
102300*****************************************************************
102400*
102500     SET     IX-MA           UP BY     1.
102600*
102700 2031-99-EXIT.
102800     EXIT.
102900*
103000*****************************************************************
103100 2040-00-SOMA-CELULA          SECTION.
103200*****************************************************************
103300*
103400*    WRD-CEL-CONTADOR TEM INDICES PROPRIOS DE CAMERA (IX-MC) E
103500*    ESPECIE (IX-ME), DIFERENTES DOS INDICES DE LISTA (IX-CM E
103600*    IX-SP) QUE 2010/2020-00 ACABARAM DE POSICIONAR - SINCRONIZA.
103700     SET     IX-MM           TO      DET-MONTH (IX-DET).
103800     SET     IX-MC           TO      IX-CM.
103900     SET     IX-ME           TO      IX-SP.
104000
104100     IF      WRD-CEL-CONTADOR (IX-MC IX-MA IX-MM IX-ME)
104200                 NOT LESS        ZEROS
104300             ADD     1       TO      WRD-CEL-CONTADOR
104400                                     (IX-MC IX-MA IX-MM IX-ME)
104500     ELSE
104600             DISPLAY '*** GPFPB021 - DETECCAO FORA DO PERIODO '
104700                     'ATIVO DA CAMERA - CELULA FORCADA PARA 1 ***'
104800             DISPLAY 'CAMERA: ' DET-CAMERA-NUMBER (IX-DET)
104900                     ' ANO/MES: ' DET-YEAR (IX-DET)
105000                     '/' DET-MONTH (IX-DET)
105100                     ' ESPECIE: ' DET-SPECIES-UPPER (IX-DET)
105200             MOVE    1       TO      WRD-CEL-CONTADOR
105300                                     (IX-MC IX-MA IX-MM IX-ME)
105400     END-IF.
105500*
105600 2040-99-EXIT.
105700     EXIT.
105800*
105900*****************************************************************
106000 2400-00-GRAVACAO-CABECALHO   SECTION.
106100*****************************************************************
106200*
106300     MOVE    SPACES          TO      REG-SAIDA-MATRIZ.
106400     MOVE    1               TO      WS-PONTEIRO.
106500
106600     STRING  'cameraNumber;year;month'       DELIMITED BY SIZE
106700             INTO    REG-SAIDA-MATRIZ
106800             WITH POINTER    WS-PONTEIRO.
106900
107000     PERFORM 2410-00-CABECALHO-ESPECIE
107100       VARYING IX-SP FROM 1 BY 1
107200         UNTIL IX-SP GREATER WRD-QTD-ESPECIES.
107300
107400     WRITE   REG-SAIDA       FROM    REG-SAIDA-MATRIZ.
107500     ADD     1               TO      WS-QTD-GRAVADA.
107600*
107700 2400-99-EXIT.
107800     EXIT.
107900*
108000*****************************************************************
108100 2410-00-CABECALHO-ESPECIE    SECTION.
108200*****************************************************************
108300*
108400*    NOME DA ESPECIE PODE TER ESPACO EMBUTIDO (EX.: "WHITE TAILED
108500*    DEER") - NAO DA PRA CORTAR NO PRIMEIRO ESPACO COM DELIMITED
108600*    BY SPACE.  VARRE DO FIM PARA TRAS ATE ACHAR O ULTIMO
108700*    CARACTERE NAO-BRANCO E USA DELIMITED BY SIZE NO TAMANHO
108800*    REAL, IGUAL AO QUE 2550/2560-00-CORTA-ZERO-* FAZEM COM
108900*    CAMERA/MES.
109000*
109100     MOVE    40              TO      WS-EDITA-ESP-TAM.
109200*
109300     PERFORM 2411-00-LACO-VARRE-ESPECIE
109400       VARYING WS-EDITA-ESP-TAM FROM 40 BY -1
109500         UNTIL WS-EDITA-ESP-TAM EQUAL 1
109600            OR WRD-LISTA-ESPECIES (IX-SP) (WS-EDITA-ESP-TAM:1)
109700                   NOT EQUAL SPACE.
109800*
109900     STRING  ';'                             DELIMITED BY SIZE
110000             WRD-LISTA-ESPECIES (IX-SP) (1:WS-EDITA-ESP-TAM)
110100                                              DELIMITED BY SIZE
110200             INTO    REG-SAIDA-MATRIZ
110300             WITH POINTER    WS-PONTEIRO.
110400*
110500 2410-99-EXIT.
110600     EXIT.
110700*
110800*****************************************************************
110900 2411-00-LACO-VARRE-ESPECIE   SECTION.
111000*****************************************************************
111100*
111200*    CORPO VAZIO - A CONDICAO DE PARADA DO PERFORM VARYING ACIMA
111300*    FAZ TODO O TRABALHO DESTE PARAGRAFO.
111400*
111500     CONTINUE.
111600*
111700 2411-99-EXIT.
111800     EXIT.
111900*
112000*****************************************************************
112100 2500-00-GRAVACAO-MATRIZ      SECTION.
112200*****************************************************************
112300*
112400     PERFORM 2510-00-LACO-CAMERA
112500       VARYING IX-CM FROM 1 BY 1
112600         UNTIL IX-CM GREATER WRD-QTD-CAMERAS.
112700*
112800 2500-99-EXIT.
112900     EXIT.
113000*
113100*****************************************************************
113200 2510-00-LACO-CAMERA          SECTION.
113300*****************************************************************
113400*
113500     SET     IX-MC           TO      IX-CM.
113600
113700     PERFORM 2520-00-LACO-ANO
113800       VARYING IX-MA FROM 1 BY 1
113900         UNTIL IX-MA GREATER WRD-QTD-ANOS.
114000*
114100 2510-99-EXIT.
114200     EXIT.
114300*
114400*****************************************************************
114500 2520-00-LACO-ANO             SECTION.
114600*****************************************************************
114700*
114800     PERFORM 2530-00-GRAVACAO-LINHA-MATRIZ
114900       VARYING IX-MM FROM 1 BY 1
115000         UNTIL IX-MM GREATER 12.
115100*
115200 2520-99-EXIT.
115300     EXIT.
115400*
115500*****************************************************************
115600 2530-00-GRAVACAO-LINHA-MATRIZ SECTION.
115700*****************************************************************
115800*
115900*    CAMERA NUMBER E' PIC 9(9) NA TABELA (ZEROS A ESQUERDA PARA
116000*    COMPARACAO/ORDENACAO) MAS SAI NO CSV SEM ZERO A ESQUERDA -
116100*    MES (1-12) DA MESMA FORMA.  SEM FUNCTION INTRINSECA.
116200*
116300     MOVE    SPACES          TO      REG-SAIDA-MATRIZ.
116400     MOVE    1               TO      WS-PONTEIRO.
116500
116600     MOVE    WRD-LISTA-CAMERAS (IX-CM) TO WS-EDITA-CAM.
116700     PERFORM 2550-00-CORTA-ZERO-CAMERA.
116800     STRING  WS-EDITA-CAM-ALT (WS-EDITA-CAM-INICIO:
116900                                WS-EDITA-CAM-TAM)
117000                                               DELIMITED BY SIZE
117100             ';'                               DELIMITED BY SIZE
117200             WRD-LISTA-ANOS (IX-MA)            DELIMITED BY SIZE
117300             ';'                               DELIMITED BY SIZE
117400             INTO    REG-SAIDA-MATRIZ
117500             WITH POINTER    WS-PONTEIRO.
117600
117700     MOVE    IX-MM           TO      WS-EDITA-MES.
117800     PERFORM 2560-00-CORTA-ZERO-MES.
117900     STRING  WS-EDITA-MES-ALT (1:WS-EDITA-MES-TAM)
118000                                                DELIMITED BY SIZE
118100             INTO    REG-SAIDA-MATRIZ
118200             WITH POINTER    WS-PONTEIRO.
118300
118400     PERFORM 2540-00-GRAVACAO-CELULA-ESPECIE
118500       VARYING IX-SP FROM 1 BY 1
118600         UNTIL IX-SP GREATER WRD-QTD-ESPECIES.
118700
118800     WRITE   REG-SAIDA       FROM    REG-SAIDA-MATRIZ.
118900     ADD     1               TO      WS-QTD-GRAVADA.
119000*
119100 2530-99-EXIT.
119200     EXIT.
119300*
119400*****************************************************************
119500 2550-00-CORTA-ZERO-CAMERA    SECTION.
119600*****************************************************************
119700*
119800*    WS-EDITA-CAM (PIC Z(8)9) JA VEM SEM ZERO A ESQUERDA (FICAM
119900*    ESPACOS NO LUGAR) - VARRE ATE ACHAR O PRIMEIRO DIGITO.
120000*
120100     MOVE    1               TO      WS-EDITA-CAM-INICIO.
120200
120300     PERFORM 2551-00-LACO-VARRE-CAMERA
120400       VARYING WS-EDITA-CAM-INICIO FROM 1 BY 1
120500         UNTIL WS-EDITA-CAM-INICIO EQUAL 9
120600            OR WS-EDITA-CAM-ALT (WS-EDITA-CAM-INICIO:1)
120700                   NOT EQUAL SPACE.
120800
120900     COMPUTE WS-EDITA-CAM-TAM = 10 - WS-EDITA-CAM-INICIO.
121000*
121100 2550-99-EXIT.
121200     EXIT.
121300*
121400*****************************************************************
121500 2551-00-LACO-VARRE-CAMERA    SECTION.
121600*****************************************************************
121700*
121800*    CORPO VAZIO - A CONDICAO DE PARADA DO PERFORM VARYING ACIMA
121900*    FAZ TODO O TRABALHO DESTE PARAGRAFO.
122000*
122100     CONTINUE.
122200*
122300 2551-99-EXIT.
122400     EXIT.
122500*
122600*****************************************************************
122700 2560-00-CORTA-ZERO-MES       SECTION.
122800*****************************************************************
122900*
123000     IF      WS-EDITA-MES-ALT (1:1) EQUAL SPACE
123100             MOVE    1       TO      WS-EDITA-MES-TAM
123200     ELSE
123300             MOVE    2       TO      WS-EDITA-MES-TAM
123400     END-IF.
123500*
123600 2560-99-EXIT.
123700     EXIT.
123800*
123900*****************************************************************
124000 2540-00-GRAVACAO-CELULA-ESPECIE SECTION.
124100*****************************************************************
124200*
124300     SET     IX-ME           TO      IX-SP.
124400
124500     MOVE    WRD-CEL-CONTADOR (IX-MC IX-MA IX-MM IX-ME)
124600                             TO      WS-EDITA-CONTADOR.
124700
124800     IF      WRD-CEL-CONTADOR (IX-MC IX-MA IX-MM IX-ME)
124900                 EQUAL   -1
125000             STRING  ';N/A'                  DELIMITED BY SIZE
125100                     INTO    REG-SAIDA-MATRIZ
125200                     WITH POINTER    WS-PONTEIRO
125300     ELSE
125400       IF    WRD-CEL-CONTADOR (IX-MC IX-MA IX-MM IX-ME)
125500                 NOT LESS ZEROS
125600             PERFORM 2541-00-CORTA-ZERO-CONTADOR
125700             STRING  ';'                      DELIMITED BY SIZE
125800                     WS-EDITA-CONT-ALT (WS-EDITA-CONT-INICIO:
125900                                         WS-EDITA-CONT-TAM)
126000                                               DELIMITED BY SIZE
126100                     INTO    REG-SAIDA-MATRIZ
126200                     WITH POINTER    WS-PONTEIRO
126300       ELSE
126400             STRING  ';ERROR'                DELIMITED BY SIZE
126500                     INTO    REG-SAIDA-MATRIZ
126600                     WITH POINTER    WS-PONTEIRO
126700       END-IF
126800     END-IF.
126900*
127000 2540-99-EXIT.
127100     EXIT.
127200*
127300*****************************************************************
127400 2541-00-CORTA-ZERO-CONTADOR  SECTION.
127500*****************************************************************
127600*
127700*    WS-EDITA-CONTADOR (PIC -Z(004)9) TEM O SINAL EM BRANCO P/
127800*    CONTADORES POSITIVOS - VARRE A PARTIR DA POSICAO 2 (POS 1 E
127900*    O SINAL) ATE ACHAR O PRIMEIRO DIGITO SIGNIFICATIVO.
128000*
128100     MOVE    2               TO      WS-EDITA-CONT-INICIO.
128200
128300     PERFORM 2542-00-LACO-VARRE-CONTADOR
128400       VARYING WS-EDITA-CONT-INICIO FROM 2 BY 1
128500         UNTIL WS-EDITA-CONT-INICIO EQUAL 6
128600            OR WS-EDITA-CONT-ALT (WS-EDITA-CONT-INICIO:1)
128700                   NOT EQUAL SPACE.
128800
128900     COMPUTE WS-EDITA-CONT-TAM = 7 - WS-EDITA-CONT-INICIO.
129000*
129100 2541-99-EXIT.
129200     EXIT.
129300*
129400*****************************************************************
129500 2542-00-LACO-VARRE-CONTADOR  SECTION.
129600*****************************************************************
129700*
129800*    CORPO VAZIO - A CONDICAO DE PARADA DO PERFORM VARYING ACIMA
129900*    FAZ TODO O TRABALHO DESTE PARAGRAFO.
130000*
130100     CONTINUE.
130200*
130300 2542-99-EXIT.
130400     EXIT.
130500*
130600*****************************************************************
130700 0900-00-ENCERRAMENTO         SECTION.
130800*****************************************************************
130900*
131000     CLOSE   CAMINFO.
131100     CLOSE   DETECT.
131200     CLOSE   SAIDA.
131300
131400     DISPLAY 'GPFPB021 - CAMERAS CADASTRADAS.: ' WS-QTD-CAMINFO.
131500     DISPLAY 'GPFPB021 - DETECCOES LIDAS......: ' WS-QTD-LIDA.
131600     DISPLAY 'GPFPB021 - SOBREVIVENTES (MATRIZ): '
131700             WS-QTD-SOBREVIVENTE.
131800     DISPLAY 'GPFPB021 - LINHAS GRAVADAS SAIDA.: ' WS-QTD-GRAVADA.
131900*
132000 0900-99-EXIT.
132100     EXIT.
132200*
132300*****************************************************************
132400 0700-00-TESTA-RETORNO-CHAMADA SECTION.
132500*****************************************************************
132600*
132700     IF      WRD-COD-RETORNO NOT EQUAL ZEROS
132800             DISPLAY '*****************************************'
132900             DISPLAY '*  GPFPB021 - GPFPB019 RETORNOU ERRO     *'
133000             DISPLAY '*  COD. RETORNO: ' WRD-COD-RETORNO
133100             DISPLAY '*****************************************'
133200             MOVE    12      TO      RETURN-CODE
133300             STOP    RUN
133400     END-IF.
133500*
133600*****************************************************************
133700 0990-00-ABEND-PARM-INVALIDO  SECTION.
133800*****************************************************************
133900*
134000     DISPLAY '*****************************************'
134100     DISPLAY '*  GPFPB021 - PARM DE INTERVALO INVALIDO *'
134200     DISPLAY '*  ESPERADO 4 DIGITOS NUMERICOS > ZERO.   *'
134300     DISPLAY '*****************************************'
134400     DISPLAY 'PARM RECEBIDO: ' LKG-PARM-INTERVALO
134500     MOVE    12              TO      RETURN-CODE
134600     STOP    RUN.
134700*
134800 0990-99-EXIT.
134900     EXIT.
135000*
135100*****************************************************************
135200 0991-00-ABEND-CAMINFO-INVALIDO SECTION.
135300*****************************************************************
135400*
135500     DISPLAY '*****************************************'
135600     DISPLAY '*  GPFPB021 - LINHA DE CAMERAS.TXT       *'
135700     DISPLAY '*  INVALIDA (NAO TEM 2 CAMPOS) - ABEND.   *'
135800     DISPLAY '*****************************************'
135900     DISPLAY 'LINHA LIDA: ' WS-LINHA-CAMINFO
136000     MOVE    12              TO      RETURN-CODE
136100     STOP    RUN.
136200*
136300 0991-99-EXIT.
136400     EXIT.
136500*
136600*****************************************************************
136700 0999-00-ABEND-LINHA-INVALIDA SECTION.
136800*****************************************************************
136900*
137000     DISPLAY '*****************************************'
137100     DISPLAY '*  GPFPB021 - LINHA DE DETECT INVALIDA OU*'
137200     DISPLAY '*  CHAVE DE MATRIZ NAO ENCONTRADA - ABEND.*'
137300     DISPLAY '*****************************************'
137400     DISPLAY 'LINHA LIDA: ' WS-LINHA-CRUA (1:80)
137500     MOVE    12              TO      RETURN-CODE
137600     STOP    RUN.
137700*
137800 0999-99-EXIT.
137900     EXIT.
138000*
138100*****************************************************************
138200 0992-00-ABEND-CAMINFO-TABELA-CHEIA SECTION.
138300*****************************************************************
138400*
138500     DISPLAY '********************************************'
138600     DISPLAY '*  GPFPB021 - CADASTRO DE CAMERAS         *'
138700     DISPLAY '*  (CAMINFO) CHEIO - LIMITE 0050.          *'
138800     DISPLAY '********************************************'
138900     DISPLAY 'WS-QTD-CAMINFO: ' WS-QTD-CAMINFO
139000     MOVE    12              TO      RETURN-CODE
139100     STOP    RUN.
139200*
139300 0992-99-EXIT.
139400     EXIT.
139500*
139600*****************************************************************
139700 0993-00-ABEND-LISTA-CAMERAS-CHEIA SECTION.
139800*****************************************************************
139900*
140000     DISPLAY '********************************************'
140100     DISPLAY '*  GPFPB021 - LISTA DE CAMERAS DA         *'
140200     DISPLAY '*  MATRIZ CHEIA - LIMITE 050.              *'
140300     DISPLAY '********************************************'
140400     DISPLAY 'WRD-QTD-CAMERAS: ' WRD-QTD-CAMERAS
140500     MOVE    12              TO      RETURN-CODE
140600     STOP    RUN.
140700*
140800 0993-99-EXIT.
140900     EXIT.
141000*
141100*****************************************************************
141200 0994-00-ABEND-LISTA-ANOS-CHEIA SECTION.
141300*****************************************************************
141400*
141500     DISPLAY '********************************************'
141600     DISPLAY '*  GPFPB021 - LISTA DE ANOS DA            *'
141700     DISPLAY '*  MATRIZ CHEIA - LIMITE 010.              *'
141800     DISPLAY '********************************************'
141900     DISPLAY 'WRD-QTD-ANOS: ' WRD-QTD-ANOS
142000     MOVE    12              TO      RETURN-CODE
142100     STOP    RUN.
142200*
142300 0994-99-EXIT.
142400     EXIT.
142500*
142600*****************************************************************
142700 0995-00-ABEND-LISTA-ESPECIES-CHEIA SECTION.
142800*****************************************************************
142900*
143000     DISPLAY '********************************************'
143100     DISPLAY '*  GPFPB021 - LISTA DE ESPECIES DA        *'
143200     DISPLAY '*  MATRIZ CHEIA - LIMITE 025.              *'
143300     DISPLAY '********************************************'
143400     DISPLAY 'WRD-QTD-ESPECIES: ' WRD-QTD-ESPECIES
143500     MOVE    12              TO      RETURN-CODE
143600     STOP    RUN.
143700*
143800 0995-99-EXIT.
143900     EXIT.
144000*
144100*****************************************************************
144200*                   FIM DO PROGRAMA - GPFPB021                  *
144300*****************************************************************
