000100******************************************************************
000200* SYSTEM          - VIPI-CSV WILDLIFE DETECTION BATCH   MAINFRAME*
000300******************************************************************
000400* WORK TABLE FOR INPUT FILE  - DETECT        LRECL =  VARIABLE   *
000500******************************************************************
000600* COPY NAME       - COBI1301 - DETECTION WORK TABLE (CSV-RECORD) *
000700******************************************************************
000800* WRD-TABELA-DETECCAO - ONE ENTRY PER RAW INPUT LINE, IN THE     *
000900*                       ORDER THE LINES WERE READ FROM DETECT.   *
001000******************************************************************
001100* DET-CAMERA-NUMBER  - PIC 9(009)        - CAMERA ID, COLUMN 1   *
001200* DET-YEAR           - PIC 9(004)        - DETECTION YEAR        *
001300* DET-MONTH          - PIC 9(002)        - DETECTION MONTH  1-12 *
001400* DET-DAY            - PIC 9(002)        - DETECTION DAY    1-31 *
001500* DET-HOUR           - PIC 9(002)        - DETECTION HOUR   0-23 *
001600* DET-MINUTE         - PIC 9(002)        - DETECTION MINUTE 0-59 *
001700* DET-SPECIES-NAME   - PIC X(040)        - SPECIES, ORIGINAL CASE*
001800* DET-SPECIES-UPPER  - PIC X(040)        - SPECIES, UPPER-CASED, *
001900*                                          GROUPING/SORT KEY     *
002000* DET-RESULT-SPECIES - PIC X(040)        - SET TO DET-SPECIES-   *
002100*                                          NAME WHEN THIS ROW IS *
002200*                                          A FIRST SIGHTING, ELSE*
002300*                                          BLANK (SEE GPFPB019)  *
002400* DET-ORIG-SEQ       - PIC 9(007) COMP   - 1-UP LINE NUMBER OF    *
002500*                                          THE INPUT FILE; KEPT  *
002600*                                          SO THE DEDUP-MODE     *
002700*                                          OUTPUT CAN BE RE-      *
002800*                                          SEQUENCED BACK TO     *
002900*                                          ORIGINAL FILE ORDER    *
003000*                                          AFTER THE COLLAPSE     *
003100*                                          ROUTINE SORTS THIS     *
003200*                                          TABLE BY BUCKET/TIME.  *
003300* FILLER             - PIC X(005)        - AREA LIVRE             *
003400******************************************************************
003500* WS-MAX-DET-ROWS - BOUNDS THE TABLE; RAISE IF A SITE'S TRAIL-   *
003600*                   CAMERA VOLUME OUTGROWS ONE RUN'S ALLOCATION. *
003700* IX-DET2 - SECOND INDEX ON THE SAME TABLE, USED BY GPFPB021'S   *
003800*           SURVIVOR-COMPACTION STEP (COPIES ENTRY IX-DET DOWN   *
003900*           TO POSITION IX-DET2 WITHOUT A SEPARATE SCRATCH AREA).*
004000******************************************************************
004100*    HIST.: 2019-06-11 JRR CR-VIPI-0004  ORIGINAL COPY BOOK       *
004200******************************************************************
004300*
004400 01      WRD-TABELA-DETECCAO.
004500   03    WRD-DET-ENTRY       OCCURS  3000  TIMES
004600                              INDEXED BY    IX-DET  IX-DET2.
004700     05  DET-CAMERA-NUMBER   PIC     9(009).
004800     05  DET-TIMESTAMP.
004900       07 DET-YEAR           PIC     9(004).
005000       07 DET-MONTH          PIC     9(002).
005100       07 DET-DAY            PIC     9(002).
005200       07 DET-HOUR           PIC     9(002).
005300       07 DET-MINUTE         PIC     9(002).
005400     05  DET-SPECIES-NAME    PIC     X(040).
005500     05  DET-SPECIES-UPPER   PIC     X(040).
005600     05  DET-RESULT-SPECIES  PIC     X(040).
005700     05  DET-ORIG-SEQ        PIC     9(007) COMP.
005800     05  FILLER              PIC     X(005).
005900*
006000******************************************************************
006100* END OF COPY BOOK                     WORK TABLE - COBI1301     *
006200******************************************************************
