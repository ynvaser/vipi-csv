000100******************************************************************
000200* SYSTEM          - VIPI-CSV WILDLIFE DETECTION BATCH   MAINFRAME*
000300******************************************************************
000400* COMM. AREA FOR CALL TO      - GPFPB019      LRECL N/A (LINKAGE)*
000500******************************************************************
000600* COPY NAME       - RUCWS010 - COLLAPSE ENGINE COMM. AREA        *
000700******************************************************************
000800* WRD-GRUPO010    - PIC GROUP - PASSED ON EVERY CALL 'GPFPB019'  *
000900******************************************************************
001000* WRD-INTERVALO-MIN - PIC S9(4) COMP - OPERATOR-SUPPLIED INTERVAL*
001100* WRD-QTD-REGS      - PIC S9(7) COMP - ROWS LOADED IN WRD-TABELA *
001200* WRD-COD-RETORNO   - PIC S9(4) COMP - 00=OK  92=NO ROWS TO SORT *
001300*                                      93=TABLE OVERFLOW (>3000) *
001400* FILLER             - PIC X(10)      - RESERVED FOR FUTURE USE  *
001500******************************************************************
001600*    HIST.: 2014-03-03 US  CR-DNRIS-0190 ORIGINAL COPY - GENERAL *
001700*            PURPOSE CALL-LINKAGE AREA, RE-CUT BELOW FOR THE     *
001800*            INTERVAL-COLLAPSE SUBPROGRAM.                       *
001900*    HIST.: 2019-06-11 JRR CR-VIPI-0004  ADDED FOR VIPI-CSV PROJ.*
002000******************************************************************
002100*
002200 01      WRD-GRUPO010.
002300   03    WRD-INTERVALO-MIN   PIC     S9(004) COMP.
002400   03    WRD-QTD-REGS        PIC     S9(007) COMP.
002500   03    WRD-COD-RETORNO     PIC     S9(004) COMP.
002600   03    FILLER              PIC     X(010).
002700*
002800******************************************************************
002900* END OF COPY BOOK                     LINKAGE - RUCWS010        *
003000******************************************************************
