000100******************************************************************
000200* SYSTEM          - VIPI-CSV WILDLIFE DETECTION BATCH   MAINFRAME*
000300******************************************************************
000400* BOOK FOR OUTPUT FILE       - SAIDA          LRECL = 400 BYTES  *
000500******************************************************************
000600* COPY NAME       - COBO1302 - MATRIX-MODE OUTPUT CSV LINE       *
000700******************************************************************
000800* REG-SAIDA-MATRIZ - PIC X(400) - HOLDS EITHER THE HEADER ROW    *
000900*                    (cameraNumber;year;month;<SPECIES>...) OR   *
001000*                    A DATA ROW (camera;year;month;count...),   *
001100*                    BUILT A FIELD AT A TIME BY STRING VERBS IN  *
001200*                    GPFPB021 BECAUSE THE NUMBER OF SPECIES      *
001300*                    COLUMNS VARIES FILE TO FILE.                *
001400******************************************************************
001500*    HIST.: 2019-06-13 JRR CR-VIPI-0007  ORIGINAL COPY BOOK       *
001600******************************************************************
001700*
001800 01      REG-SAIDA-MATRIZ    PIC     X(400).
001900*
002000******************************************************************
002100* END OF COPY BOOK                     OUTPUT - COBO1302         *
002200******************************************************************
