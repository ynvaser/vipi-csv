000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 GPFPB020.
000600 AUTHOR.                     JANE R. RUSSO
000700 INSTALLATION.               DNR-IS DATA CENTER - BLDG 4.
000800 DATE-WRITTEN.               06/12/2019.
000900 DATE-COMPILED.
001000 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001100*
001200*****************************************************************
001300* SISTEMA......: VIPI-CSV - WILDLIFE CAMERA DETECTION BATCH    *
001400*****************************************************************
001500* ANALISTA.....: JANE R. RUSSO                                  *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: JANE R. RUSSO                                  *
001800* DATA.........: 06/12/2019                                     *
001900*****************************************************************
002000* OBJETIVO.....: READ THE RAW DETECTION CSV (DETECT), COLLAPSE   *
002100*                REPEAT SIGHTINGS OF THE SAME CAMERA/SPECIES     *
002200*                WITHIN THE OPERATOR-SUPPLIED INTERVAL, AND      *
002300*                WRITE ONE DEDUPLICATED LINE (SAIDA) PER INPUT   *
002400*                ROW, TIMESTAMP FIRST, SPECIES BLANK UNLESS THE  *
002500*                ROW IS A FIRST SIGHTING.  OUTPUT STAYS IN THE   *
002600*                SAME ORDER AS THE INPUT FILE - THIS IS THE      *
002700*                ONE-LINE-PER-ROW RUN; SEE GPFPB021 FOR THE      *
002800*                MONTHLY MATRIX RUN.                              *
002900*****************************************************************
003000*
003100*****************************************************************
003200*  C H A N G E   L O G                                          *
003300*****************************************************************
003400* 2019-06-12  JRR  CR-VIPI-0005  ORIGINAL PROGRAM.               *CR0005  
003500* 2019-06-19  JRR  CR-VIPI-0010  HEADER LINE OF DETECT.CSV WAS   *CR0010  
003600*                  BEING READ AS A DATA ROW - NOW SKIPPED.       *
003700* 2019-07-30  JRR  CR-VIPI-0012  ABEND ON ANY ROW THAT DOES NOT  *CR0012  
003800*                  UNSTRING INTO EXACTLY 4 CSV COLUMNS - BY      *
003900*                  DESIGN, A MALFORMED ROW ABENDS THE WHOLE RUN. *
004000* 2021-02-15  LMF  CR-VIPI-0031  CALLS GPFPB019 NOW INSTEAD OF   *CR0031  
004100*                  CARRYING ITS OWN COPY OF THE COLLAPSE LOGIC - *
004200*                  GPFPB021 (MATRIX MODE) NEEDED THE SAME RULE.  *
004300* 1998-12-07  WTS  CR-DNRIS-0450 Y2K REVIEW - THIS COPY CARRIES  *CR0450  
004400*                  4-DIGIT YEARS THROUGHOUT ALREADY; NO CHANGE.  *
004500* 2023-04-19  LMF  CR-VIPI-0058  RAISED WS-MAX-DET-ROWS IN       *CR0058  
004600*                  COBI1301; NO CHANGE HERE.                    *
004700* 2024-02-14  LMF  CR-VIPI-0061  REMOVED THE HEADER-ROW SKIP     *CR0061
004800*                  ADDED BY CR-VIPI-0010 - FIELD OPS CONFIRMED   *
004900*                  DETECT.CSV NEVER CARRIES A HEADER LINE;       *
005000*                  EVERY LINE READ IS A DETECTION ROW.           *
005100* 2024-11-09  LMF  CR-VIPI-0067  0510-00 WAS SEARCHING THE WHOLE *CR0067
005200*                  DETECTION TABLE ONCE PER OUTPUT LINE TO UNDO  *
005300*                  GPFPB019'S REORDERING - ADDED A ONE-PASS      *
005400*                  INVERSE-INDEX TABLE (0480-00) BUILT RIGHT     *
005500*                  AFTER THE CALL RETURNS; 0510-00 NOW INDEXES   *
005600*                  IT DIRECTLY, NO SEARCH.                       *
005700*****************************************************************
005800*
005900*****************************************************************
006000 ENVIRONMENT                 DIVISION.
006100*****************************************************************
006200 CONFIGURATION               SECTION.
006300*****************************************************************
006400 SPECIAL-NAMES.
006500     C01      IS TOP-OF-FORM
006600     CLASS    CLASSE-DIGITO  IS '0' THRU '9'
006700     UPSI-0   ON STATUS      IS UPSI-0-LIGADO
006800              OFF STATUS     IS UPSI-0-DESLIGADO.
006900*
007000*****************************************************************
007100 INPUT-OUTPUT                SECTION.
007200*****************************************************************
007300 FILE-CONTROL.
007400*
007500     SELECT   DETECT         ASSIGN TO       UT-S-DETECT
007600                              ORGANIZATION    IS LINE SEQUENTIAL
007700                              FILE STATUS     IS WS-FS-DETECT.
007800*
007900     SELECT   SAIDA          ASSIGN TO       UT-S-SAIDA
008000                              ORGANIZATION    IS LINE SEQUENTIAL
008100                              FILE STATUS     IS WS-FS-SAIDA.
008200*
008300*****************************************************************
008400 DATA                        DIVISION.
008500*****************************************************************
008600 FILE                        SECTION.
008700*****************************************************************
008800*
008900 FD       DETECT.
009000 01       REG-DETECT          PIC     X(200).
009100*
009200 FD       SAIDA.
009300 01       REG-SAIDA           PIC     X(080).
009400*
009500*****************************************************************
009600 WORKING-STORAGE             SECTION.
009700*****************************************************************
009800*
009900 01      WS-FILE-STATUS.
010000   03    WS-FS-DETECT            PIC     X(002) VALUE '00'.
010100     88  WS-FS-DETECT-OK                   VALUE '00'.
010200     88  WS-FS-DETECT-EOF                   VALUE '10'.
010300   03    WS-FS-SAIDA              PIC     X(002) VALUE '00'.
010400     88  WS-FS-SAIDA-OK                     VALUE '00'.
010500*
010600 77      WS-FIM-DETECT         PIC     X(001) VALUE 'N'.
010700     88  WS-HOUVE-FIM-DETECT            VALUE 'S'.
010800*
010900 77      WS-QTD-LIDA           PIC S9(007) COMP VALUE ZEROS.
011000 77      WS-QTD-GRAVADA        PIC S9(007) COMP VALUE ZEROS.
011100 77      WS-IDX-GRAVACAO       PIC S9(007) COMP.
011200*
011300*****************************************************************
011400*   TABELA INVERSA DET-ORIG-SEQ -> POSICAO NA TABELA, MONTADA    *
011500*   LOGO APOS O CALL AO GPFPB019 (QUE REORDENA A WRD-DET-ENTRY   *
011600*   PELA REGRA DO INTERVALO); PERMITE ACHAR A LINHA ORIGINAL DE  *
011700*   CADA SEQUENCIA SEM SEARCH NENHUM - VER 0510-00.              *
011800*****************************************************************
011900*
012000 01      WS-TAB-INV-ORIG-SEQ.
012100   03    WS-INV-ORIG-SEQ     OCCURS  3000  TIMES
012200                              INDEXED BY    IX-INV
012300                              PIC     S9(007) COMP.
012400*
012500*****************************************************************
012600*        AREA DE UNSTRING DA LINHA CRUA DO ARQUIVO DETECT        *
012700*****************************************************************
012800*
012900 01      WS-LINHA-CRUA         PIC     X(200).
013000*
013100 01      WS-CAMPOS-TAB.
013200   03    WS-CAMPO              OCCURS  004  TIMES
013300                                PIC     X(040).
013400*
013500 01      WS-CAMPOS-TAB-ALT      REDEFINES  WS-CAMPOS-TAB
013600                                PIC     X(160).
013700*
013800 77      WS-QTD-CAMPOS          PIC S9(004) COMP.
013900*
014000*****************************************************************
014100*   AREA DE DECOMPOSICAO DO TIMESTAMP DE ENTRADA (uuuu.MM.d H:mm)*
014200*   CINCO PEDACOS: ANO, MES, DIA, HORA, MINUTO (4 DELIMITADORES) *
014300*****************************************************************
014400*
014500 01      WS-TS-CAMPOS-TAB.
014600   03    WS-TS-CAMPO           OCCURS  005  TIMES
014700                                PIC     X(010).
014800*
014900 01      WS-TS-CAMPOS-ALT      REDEFINES  WS-TS-CAMPOS-TAB
015000                                PIC     X(050).
015100*
015200 77      WS-TS-QTD-CAMPOS      PIC S9(004) COMP.
015300*
015400*****************************************************************
015500*   AREA DE EDICAO PARA REMONTAR O TIMESTAMP DE SAIDA SEM ZERO   *
015600*   A ESQUERDA NO MES/DIA/HORA - SEM USAR FUNCTION INTRINSECA    *
015700*****************************************************************
015800*
015900 01      WS-EDITA-NUM          PIC     Z9.
016000 01      WS-EDITA-ALT          REDEFINES  WS-EDITA-NUM
016100                                PIC     X(002).
016200*
016300 77      WS-EDITA-LEN          PIC S9(004) COMP.
016400 77      WS-PONTEIRO           PIC S9(004) COMP.
016500*
016600 01      WS-SAIDA-TS-MONTADO   PIC     X(016).
016700*
016800     COPY    COBI1301.
016900*
017000     COPY    COBO1301.
017100*
017200     COPY    RUCWS010.
017300*
017400*****************************************************************
017500 LINKAGE                     SECTION.
017600*****************************************************************
017700*
017800*    PARM DO JCL - INTERVALO DE COLAPSO, EM MINUTOS, ZONADO SEM
017900*    SINAL ("0004" = 4 MINUTOS).  NAO HA VALOR "DEFAULT" - O
018000*    OPERADOR TEM QUE INFORMAR O PARM, CONFORME REGRA DE NEGOCIO.
018100*
018200 01      LKG-PARM.
018300   03    LKG-PARM-TAM         PIC     S9(004) COMP.
018400   03    LKG-PARM-INTERVALO   PIC     X(004).
018500*
018600*****************************************************************
018700 PROCEDURE   DIVISION         USING LKG-PARM.
018800*****************************************************************
018900*
019000 0000-00-PROGRAMA-PRINCIPAL  SECTION.
019100*
019200     PERFORM 0050-00-CRITICA-PARM.
019300     PERFORM 0100-00-ABERTURA-ARQUIVOS.
019400
019500     PERFORM 0200-00-CARGA-TABELA-DETECCAO
019600       UNTIL WS-HOUVE-FIM-DETECT.
019700
019800     MOVE    WS-QTD-LIDA     TO      WRD-QTD-REGS.
019900
020000     IF      WRD-QTD-REGS    GREATER ZEROS
020100             CALL    'GPFPB019'      USING   WRD-GRUPO010
020200                                               WRD-TABELA-DETECCAO
020300             PERFORM 0700-00-TESTA-RETORNO-CHAMADA
020400             PERFORM 0480-00-MONTA-TAB-INV-ORIG-SEQ
020500               VARYING IX-DET FROM 1 BY 1
020600                 UNTIL IX-DET GREATER WS-QTD-LIDA
020700     END-IF.
020800
020900     PERFORM 0500-00-ESCREVE-RESULTADO
021000       VARYING WS-IDX-GRAVACAO FROM 1 BY 1
021100         UNTIL WS-IDX-GRAVACAO GREATER WS-QTD-LIDA.
021200
021300     PERFORM 0900-00-ENCERRAMENTO.
021400
021500     STOP    RUN.
021600*
021700*****************************************************************
021800 0050-00-CRITICA-PARM         SECTION.
021900*****************************************************************
022000*
022100*    O PARM TEM QUE SER 4 DIGITOS NUMERICOS (SEM SINAL).  SEM
022200*    PARM, SEM DEFAULT - ABORTA CONFORME A REGRA DE NEGOCIO.
022300*
022400     IF      LKG-PARM-TAM    NOT EQUAL 4
022500             PERFORM 0990-00-ABEND-PARM-INVALIDO
022600     END-IF.
022700
022800     IF      LKG-PARM-INTERVALO NOT NUMERIC
022900             PERFORM 0990-00-ABEND-PARM-INVALIDO
023000     END-IF.
023100
023200     MOVE    LKG-PARM-INTERVALO     TO      WRD-INTERVALO-MIN.
023300
023400     IF      WRD-INTERVALO-MIN NOT GREATER ZEROS
023500             PERFORM 0990-00-ABEND-PARM-INVALIDO
023600     END-IF.
023700*
023800 0050-99-EXIT.
023900     EXIT.
024000*
024100*****************************************************************
024200 0100-00-ABERTURA-ARQUIVOS    SECTION.
024300*****************************************************************
024400*
024500     OPEN    INPUT           DETECT.
024600     PERFORM 0110-00-TESTA-WS-FS-DETECT-ABRE.
024700
024800     OPEN    OUTPUT          SAIDA.
024900     PERFORM 0120-00-TESTA-WS-FS-SAIDA-ABRE.
025000*
025100 0100-99-EXIT.
025200     EXIT.
025300*
025400*****************************************************************
025500 0110-00-TESTA-WS-FS-DETECT-ABRE SECTION.
025600*****************************************************************
025700*
025800     IF      NOT WS-FS-DETECT-OK
025900             DISPLAY '*** GPFPB020 - ERRO ABERTURA DETECT ***'
026000             DISPLAY 'FILE STATUS: ' WS-FS-DETECT
026100             MOVE    12      TO      RETURN-CODE
026200             STOP    RUN
026300     END-IF.
026400*
026500 0110-99-EXIT.
026600     EXIT.
026700*
026800*****************************************************************
026900 0120-00-TESTA-WS-FS-SAIDA-ABRE  SECTION.
027000*****************************************************************
027100*
027200     IF      NOT WS-FS-SAIDA-OK
027300             DISPLAY '*** GPFPB020 - ERRO ABERTURA SAIDA  ***'
027400             DISPLAY 'FILE STATUS: ' WS-FS-SAIDA
027500             MOVE    12      TO      RETURN-CODE
027600             STOP    RUN
027700     END-IF.
027800*
027900 0120-99-EXIT.
028000     EXIT.
028100*
028200*****************************************************************
028300 0200-00-CARGA-TABELA-DETECCAO SECTION.
028400*****************************************************************
028500*
028600     READ    DETECT          INTO    WS-LINHA-CRUA
028700             AT END
028800             SET     WS-HOUVE-FIM-DETECT     TO      TRUE
028900     NOT AT END
029000             PERFORM 0300-00-PROCESSA-LINHA
029100     END-READ.
029200*
029300 0200-99-EXIT.
029400     EXIT.
029500*
029600*****************************************************************
029700 0300-00-PROCESSA-LINHA       SECTION.
029800*****************************************************************
029900*
030000     MOVE    SPACES          TO      WS-CAMPOS-TAB-ALT.
030100     MOVE    ZEROS           TO      WS-QTD-CAMPOS.
030200
030300*    TALLYING NAO E' ZERADO PELO VERBO UNSTRING - TEM QUE ZERAR
030400*    NA MAO ANTES, SENAO ACUMULA DE LINHA PARA LINHA.
030500     UNSTRING WS-LINHA-CRUA  DELIMITED BY ';'
030600             INTO    WS-CAMPO (1)
030700                     WS-CAMPO (2)
030800                     WS-CAMPO (3)
030900                     WS-CAMPO (4)
031000             TALLYING        WS-QTD-CAMPOS.
031100
031200     IF      WS-QTD-CAMPOS   NOT EQUAL 4
031300             PERFORM 0999-00-ABEND-LINHA-INVALIDA
031400     END-IF.
031500
031600     ADD     1               TO      WS-QTD-LIDA.
031700     PERFORM 0350-00-MONTA-ENTRADA-TABELA.
031800*
031900 0300-99-EXIT.
032000     EXIT.
032100*
032200*****************************************************************
032300 0350-00-MONTA-ENTRADA-TABELA SECTION.
032400*****************************************************************
032500*
032600     SET     IX-DET          TO      WS-QTD-LIDA.
032700
032800     MOVE    WS-CAMPO (1)    TO      DET-CAMERA-NUMBER (IX-DET).
032900     MOVE    WS-QTD-LIDA     TO      DET-ORIG-SEQ      (IX-DET).
033000     MOVE    SPACES          TO      DET-RESULT-SPECIES (IX-DET).
033100
033200     PERFORM 0360-00-UNSTRING-TIMESTAMP.
033300
033400     MOVE    WS-CAMPO (3)    TO      DET-SPECIES-NAME  (IX-DET).
033500     MOVE    WS-CAMPO (3)    TO      DET-SPECIES-UPPER (IX-DET).
033600     INSPECT DET-SPECIES-UPPER (IX-DET)
033700             CONVERTING      'abcdefghijklmnopqrstuvwxyz'
033800             TO              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033900*
034000 0350-99-EXIT.
034100     EXIT.
034200*
034300*****************************************************************
034400 0360-00-UNSTRING-TIMESTAMP   SECTION.
034500*****************************************************************
034600*
034700*    FORMATO DE ENTRADA: uuuu.MM.d H:mm  (MES/DIA/HORA SEM ZERO
034800*    A ESQUERDA; MINUTO SEMPRE COM 2 DIGITOS).  QUATRO SEPARA-
034900*    DORES ('.','.',' ',':') PRODUZEM CINCO PEDACOS.
035000*
035100     MOVE    SPACES          TO      WS-TS-CAMPOS-ALT.
035200     MOVE    ZEROS           TO      WS-TS-QTD-CAMPOS.
035300
035400     UNSTRING WS-CAMPO (2)   DELIMITED BY '.' OR ' ' OR ':'
035500             INTO    WS-TS-CAMPO (1)
035600                     WS-TS-CAMPO (2)
035700                     WS-TS-CAMPO (3)
035800                     WS-TS-CAMPO (4)
035900                     WS-TS-CAMPO (5)
036000             TALLYING        WS-TS-QTD-CAMPOS.
036100
036200     IF      WS-TS-QTD-CAMPOS NOT EQUAL 5
036300             PERFORM 0999-00-ABEND-LINHA-INVALIDA
036400     END-IF.
036500
036600     MOVE    ZEROS           TO      DET-YEAR   (IX-DET).
036700     MOVE    WS-TS-CAMPO (1) TO      DET-YEAR   (IX-DET).
036800     MOVE    WS-TS-CAMPO (2) TO      DET-MONTH  (IX-DET).
036900     MOVE    WS-TS-CAMPO (3) TO      DET-DAY    (IX-DET).
037000     MOVE    WS-TS-CAMPO (4) TO      DET-HOUR   (IX-DET).
037100     MOVE    WS-TS-CAMPO (5) TO      DET-MINUTE (IX-DET).
037200*
037300 0360-99-EXIT.
037400     EXIT.
037500*
037600*****************************************************************
037700 0480-00-MONTA-TAB-INV-ORIG-SEQ SECTION.
037800*****************************************************************
037900*    CR-VIPI-0067 - MONTA, NUMA SO PASSADA (UMA CHAMADA POR       *
038000*    POSICAO DA TABELA, VARYING IX-DET NO PERFORM DO CALLER),    *
038100*    A TABELA INVERSA DET-ORIG-SEQ -> POSICAO NA WRD-DET-ENTRY,  *
038200*    LOGO APOS O CALL QUE REORDENA A TABELA.  0510-00 PASSA A    *
038300*    INDEXAR DIRETO POR ELA EM VEZ DE VARRER A TABELA TODA COM   *
038400*    SEARCH A CADA LINHA DE SAIDA.                               *
038500*
038600     SET     IX-INV          TO      DET-ORIG-SEQ (IX-DET).
038700     SET     WS-INV-ORIG-SEQ (IX-INV)        TO      IX-DET.
038800*
038900 0480-99-EXIT.
039000     EXIT.
039100*
039200*****************************************************************
039300 0500-00-ESCREVE-RESULTADO    SECTION.
039400*****************************************************************
039500*
039600*    PERCORRE A TABELA PELA ORDEM ORIGINAL DO ARQUIVO (DET-ORIG-
039700*    SEQ), NAO A ORDEM EM QUE O GPFPB019 A REORGANIZOU PARA
039800*    APLICAR A REGRA DO INTERVALO.
039900*
040000     PERFORM 0510-00-ACHA-LINHA-ORIGINAL.
040100     PERFORM 0520-00-GRAVACAO-SAIDA.
040200*
040300 0500-99-EXIT.
040400     EXIT.
040500*
040600*****************************************************************
040700 0510-00-ACHA-LINHA-ORIGINAL  SECTION.
040800*****************************************************************
040900*    CR-VIPI-0067 - INDEXA DIRETO PELA TABELA INVERSA MONTADA EM
041000*    0480-00, EM VEZ DE SEARCH; WS-IDX-GRAVACAO E O PROPRIO
041100*    SUBSCRITO DA TABELA INVERSA.
041200*
041300     SET     IX-INV          TO      WS-IDX-GRAVACAO.
041400     SET     IX-DET          TO      WS-INV-ORIG-SEQ (IX-INV).
041500*
041600 0510-99-EXIT.
041700     EXIT.
041800*
041900*****************************************************************
042000 0520-00-GRAVACAO-SAIDA       SECTION.
042100*****************************************************************
042200*
042300     PERFORM 0530-00-MONTA-TIMESTAMP-SAIDA.
042400
042500     MOVE    WS-SAIDA-TS-MONTADO         TO SAIDA-TIMESTAMP-TXT.
042600     MOVE    DET-RESULT-SPECIES (IX-DET) TO SAIDA-SPECIES-TXT.
042700
042800     WRITE   REG-SAIDA       FROM    REG-SAIDA-DEDUP.
042900     ADD     1               TO      WS-QTD-GRAVADA.
043000*
043100 0520-99-EXIT.
043200     EXIT.
043300*
043400*****************************************************************
043500 0530-00-MONTA-TIMESTAMP-SAIDA SECTION.
043600*****************************************************************
043700*
043800*    REMONTA "uuuu.MM.d H:mm" - MES/DIA/HORA SEM ZERO A ESQUERDA,
043900*    MINUTO SEMPRE COM 2 DIGITOS.  MONTAGEM POR STRING COM
044000*    POINTER ACUMULADO, SEM FUNCTION INTRINSECA.
044100*
044200     MOVE    SPACES          TO      WS-SAIDA-TS-MONTADO.
044300     MOVE    1               TO      WS-PONTEIRO.
044400
044500     STRING  DET-YEAR (IX-DET)         DELIMITED BY SIZE
044600             INTO    WS-SAIDA-TS-MONTADO
044700             WITH POINTER    WS-PONTEIRO.
044800
044900     STRING  '.'                        DELIMITED BY SIZE
045000             INTO    WS-SAIDA-TS-MONTADO
045100             WITH POINTER    WS-PONTEIRO.
045200
045300     MOVE    DET-MONTH (IX-DET)         TO      WS-EDITA-NUM.
045400     PERFORM 0540-00-CORTA-ZERO-ESQUERDA.
045500     STRING  WS-EDITA-ALT (1:WS-EDITA-LEN) DELIMITED BY SIZE
045600             INTO    WS-SAIDA-TS-MONTADO
045700             WITH POINTER    WS-PONTEIRO.
045800
045900     STRING  '.'                        DELIMITED BY SIZE
046000             INTO    WS-SAIDA-TS-MONTADO
046100             WITH POINTER    WS-PONTEIRO.
046200
046300     MOVE    DET-DAY (IX-DET)           TO      WS-EDITA-NUM.
046400     PERFORM 0540-00-CORTA-ZERO-ESQUERDA.
046500     STRING  WS-EDITA-ALT (1:WS-EDITA-LEN) DELIMITED BY SIZE
046600             INTO    WS-SAIDA-TS-MONTADO
046700             WITH POINTER    WS-PONTEIRO.
046800
046900     STRING  ' '                        DELIMITED BY SIZE
047000             INTO    WS-SAIDA-TS-MONTADO
047100             WITH POINTER    WS-PONTEIRO.
047200
047300     MOVE    DET-HOUR (IX-DET)          TO      WS-EDITA-NUM.
047400     PERFORM 0540-00-CORTA-ZERO-ESQUERDA.
047500     STRING  WS-EDITA-ALT (1:WS-EDITA-LEN) DELIMITED BY SIZE
047600             INTO    WS-SAIDA-TS-MONTADO
047700             WITH POINTER    WS-PONTEIRO.
047800
047900     STRING  ':'                        DELIMITED BY SIZE
048000             INTO    WS-SAIDA-TS-MONTADO
048100             WITH POINTER    WS-PONTEIRO.
048200
048300*    MINUTO FICA SEMPRE COM 2 DIGITOS (SEM SUPRESSAO DE ZERO) -
048400*    VIDE FORMATO "H:mm" DA REGRA DE NEGOCIO.
048500     STRING  DET-MINUTE (IX-DET)         DELIMITED BY SIZE
048600             INTO    WS-SAIDA-TS-MONTADO
048700             WITH POINTER    WS-PONTEIRO.
048800*
048900 0530-99-EXIT.
049000     EXIT.
049100*
049200*****************************************************************
049300 0540-00-CORTA-ZERO-ESQUERDA  SECTION.
049400*****************************************************************
049500*
049600*    WS-EDITA-NUM EDITADO COM PIC Z9 JA VEM SEM ZERO A ESQUERDA
049700*    (FICA UM ESPACO NO LUGAR) - AQUI SO CALCULAMOS QUANTOS
049800*    CARACTERES SIGNIFICATIVOS RESTAM (1 OU 2).
049900*
050000     IF      WS-EDITA-ALT (1:1) EQUAL SPACE
050100             MOVE    1       TO      WS-EDITA-LEN
050200     ELSE
050300             MOVE    2       TO      WS-EDITA-LEN
050400     END-IF.
050500*
050600 0540-99-EXIT.
050700     EXIT.
050800*
050900*****************************************************************
051000 0900-00-ENCERRAMENTO         SECTION.
051100*****************************************************************
051200*
051300     CLOSE   DETECT.
051400     CLOSE   SAIDA.
051500
051600     DISPLAY 'GPFPB020 - LIDOS  DETECT...: ' WS-QTD-LIDA.
051700     DISPLAY 'GPFPB020 - GRAVADOS SAIDA..: ' WS-QTD-GRAVADA.
051800*
051900 0900-99-EXIT.
052000     EXIT.
052100*
052200*****************************************************************
052300 0700-00-TESTA-RETORNO-CHAMADA SECTION.
052400*****************************************************************
052500*
052600     IF      WRD-COD-RETORNO NOT EQUAL ZEROS
052700             DISPLAY '*****************************************'
052800             DISPLAY '*  GPFPB020 - GPFPB019 RETORNOU ERRO     *'
052900             DISPLAY '*  COD. RETORNO: ' WRD-COD-RETORNO
053000             DISPLAY '*****************************************'
053100             MOVE    12      TO      RETURN-CODE
053200             STOP    RUN
053300     END-IF.
053400*
053500 0700-99-EXIT.
053600     EXIT.
053700*
053800*****************************************************************
053900 0990-00-ABEND-PARM-INVALIDO  SECTION.
054000*****************************************************************
054100*
054200     DISPLAY '*****************************************'
054300     DISPLAY '*  GPFPB020 - PARM DE INTERVALO INVALIDO *'
054400     DISPLAY '*  ESPERADO 4 DIGITOS NUMERICOS > ZERO.   *'
054500     DISPLAY '*****************************************'
054600     DISPLAY 'PARM RECEBIDO: ' LKG-PARM-INTERVALO
054700     MOVE    12              TO      RETURN-CODE
054800     STOP    RUN.
054900*
055000 0990-99-EXIT.
055100     EXIT.
055200*
055300*****************************************************************
055400 0999-00-ABEND-LINHA-INVALIDA SECTION.
055500*****************************************************************
055600*
055700     DISPLAY '*****************************************'
055800     DISPLAY '*  GPFPB020 - LINHA DE DETECT INVALIDA   *'
055900     DISPLAY '*  REGISTRO NAO TEM O NUMERO DE CAMPOS    *'
056000     DISPLAY '*  ESPERADO - PROCESSAMENTO INTERROMPIDO. *'
056100     DISPLAY '*****************************************'
056200     DISPLAY 'LINHA LIDA: ' WS-LINHA-CRUA (1:80)
056300     MOVE    12              TO      RETURN-CODE
056400     STOP    RUN.
056500*
056600 0999-99-EXIT.
056700     EXIT.
056800*
056900*****************************************************************
057000*                   FIM DO PROGRAMA - GPFPB020                  *
057100*****************************************************************
