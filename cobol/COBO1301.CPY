000100******************************************************************
000200* SYSTEM          - VIPI-CSV WILDLIFE DETECTION BATCH   MAINFRAME*
000300******************************************************************
000400* BOOK FOR OUTPUT FILE       - SAIDA          LRECL = 080 BYTES  *
000500******************************************************************
000600* COPY NAME       - COBO1301 - DEDUP-MODE OUTPUT DETECTION LINE  *
000700******************************************************************
000800* REG-SAIDA-DEDUP  - PIC X(080)      - ONE LINE PER INPUT ROW,   *
000900*                                      SAME ORDER AS DETECT.     *
001000******************************************************************
001100* SAIDA-TIMESTAMP-TXT - PIC X(016) - uuuu.MM.d H:mm, NO PADDING  *
001200*                                    ON MONTH/DAY/HOUR           *
001300* FILLER (',')        - PIC X(001) - FIELD SEPARATOR - A COMMA,  *
001400*                                    NOT THE SEMICOLON USED BY   *
001500*                                    THE INPUT FILE (SEE BUS.    *
001600*                                    RULES - DEDUP OUTPUT ONLY). *
001700* SAIDA-SPECIES-TXT   - PIC X(040) - BLANK UNLESS FIRST SIGHTING *
001800* FILLER               - PIC X(023) - AREA LIVRE                 *
001900******************************************************************
002000*    HIST.: 2019-06-12 JRR CR-VIPI-0005  ORIGINAL COPY BOOK       *
002100*    HIST.: 2019-07-03 JRR CR-VIPI-0016  SEPARADOR TROCADO DE     *
002200*           PONTO-E-VIRGULA PARA VIRGULA - RELEITURA DA REGRA DE  *
002300*           NEGOCIO CONFIRMOU QUE A SAIDA DEDUP USA VIRGULA, NAO   *
002400*           O MESMO SEPARADOR DO ARQUIVO DE ENTRADA.              *
002500******************************************************************
002600*
002700 01      REG-SAIDA-DEDUP.
002800   03    SAIDA-TIMESTAMP-TXT PIC     X(016).
002900   03    FILLER              PIC     X(001) VALUE ','.
003000   03    SAIDA-SPECIES-TXT   PIC     X(040).
003100   03    FILLER              PIC     X(023).
003200*
003300******************************************************************
003400* END OF COPY BOOK                     OUTPUT - COBO1301         *
003500******************************************************************
